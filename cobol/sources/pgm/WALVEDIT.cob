000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WALVEDIT.
000300 AUTHOR.         J LIM.
000400 INSTALLATION.   WALLET SETTLEMENT UNIT.
000500 DATE-WRITTEN.   14 MAY 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : THIS IS A CALLED ROUTINE TO EDIT ONE WALLET
001000*              POSTING REQUEST BEFORE IT REACHES THE LEDGER OR
001100*              THE WALLET MASTER.  AMOUNT MUST BE PRESENT AND
001200*              STRICTLY POSITIVE FOR TOPUP/CONSUME, AND THE
001300*              TRANSACTION ID MUST BE NON-BLANK FOR TOPUP/CONSUME.
001400*              A BALANCE ENQUIRY CARRIES NO AMOUNT OR TXN ID SO
001500*              IT IS ALWAYS PASSED AS VALID BY THIS ROUTINE.
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* WLT0001 - JLIM   - 14/05/1991 - WALLET SETTLEMENT PROJECT
002000*                   - INITIAL VERSION.
002100*------------------------------------------------------------------
002200* WLT0003 - RTAN   - 08/07/1993 - WALLET PHASE 1 - PIR 2245
002300*                   - BLANK TXN ID ON A TOPUP/CONSUME WAS PASSING
002400*                     EDIT WHEN THE FIELD WAS ALL LOW-VALUES.
002500*                     NOW TESTED AGAINST SPACES AND LOW-VALUES.
002600*------------------------------------------------------------------
002700* WLT0005 - KSNG   - 18/09/1998 - YEAR 2000 COMPLIANCE REVIEW
002800*                   - NO DATE FIELDS EDITED BY THIS ROUTINE - NO
002900*                     CHANGE REQUIRED.
003000*------------------------------------------------------------------
003100* WLT0009 - JLIM   - 11/03/2002 - WALLET PHASE 2 - PIR 3071
003200*                   - CONFIRMED BALANCE ENQUIRY (ACTION "B") IS
003300*                     ALWAYS RETURNED VALID - NO LAYOUT CHANGE.
003400*------------------------------------------------------------------
003500        EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700 EJECT
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400*************************
005500 01  FILLER                          PIC X(24)        VALUE
005600     "** PROGRAM WALVEDIT **".
005700
005800* ------------------ PROGRAM WORKING STORAGE -------------------*
005900 01  WK-C-WORK-AREA.
006000     05  WK-C-FOUND                  PIC X(01) VALUE "Y".
006100     05  WK-C-NOT-FOUND              PIC X(01) VALUE "N".
006200
006300*    ALTERNATE VIEW OF THE AMOUNT UNDER EDIT - USED TO TEST FOR
006400*    A ZERO OR NEGATIVE VALUE WITHOUT AN INTRINSIC FUNCTION
006500 01  WK-C-EDIT-AMT-WORK              PIC S9(17)V9(2) COMP-3.
006600 01  WK-N-EDIT-AMT-SIGN REDEFINES WK-C-EDIT-AMT-WORK.
006700     05  FILLER                      PIC X(09).
006800     05  WK-N-EDIT-AMT-LAST-BYTE     PIC X(01).
006900
007000*    ALTERNATE VIEW OF THE TXN ID UNDER EDIT - FIRST/REST SPLIT
007100*    SO A BLANK-BUT-NOT-ALL-SPACE ID CAN BE SPOTTED CHARACTER BY
007200*    CHARACTER IF EVER NEEDED
007300 01  WK-C-EDIT-ID-WORK               PIC X(30).
007400 01  WK-C-EDIT-ID-VIEW REDEFINES WK-C-EDIT-ID-WORK.
007500     05  WK-C-EDIT-ID-FIRST          PIC X(01).
007600     05  WK-C-EDIT-ID-REST           PIC X(29).
007700
007800*    EDIT RESULT FLAGS PACKED TWO TO A BYTE PAIR - KEPT SEPARATE
007900*    SO THE AMOUNT FLAG AND THE ID FLAG CAN BE TRACED INDEPEND-
008000*    ENTLY WHEN Y900-LOG-REJECT IS ADDED IN A LATER RELEASE
008100 01  WK-C-EDIT-FLAGS                 PIC X(02) VALUE SPACES.
008200 01  WK-C-EDIT-FLAGS-VIEW REDEFINES WK-C-EDIT-FLAGS.
008300     05  WK-C-EDIT-FLAG-AMT          PIC X(01).
008400     05  WK-C-EDIT-FLAG-ID           PIC X(01).
008500
008600*    COUNT OF REQUESTS EDITED THIS RUN - FOR THE END-OF-JOB TALLY
008700 77  WK-N-EDIT-CALLS                 PIC S9(08) COMP VALUE ZERO.
008800
008900********************
009000 LINKAGE SECTION.
009100********************
009200        COPY WALEDTL.
009300
009400****************************************
009500 PROCEDURE DIVISION USING WK-C-EDIT-RECORD.
009600****************************************
009700 MAIN-MODULE.
009800     PERFORM A000-EDIT-REQUEST
009900        THRU A099-EDIT-REQUEST-EX.
010000     EXIT PROGRAM.
010100
010200*----------------------------------------------------------------*
010300 A000-EDIT-REQUEST.
010400*----------------------------------------------------------------*
010500     ADD 1                   TO WK-N-EDIT-CALLS.
010600     MOVE SPACES             TO WK-C-EDIT-FLAGS.
010700     MOVE WK-C-FOUND         TO WK-C-EDIT-VALID.
010800
010900     IF WK-C-EDIT-ACTION = "B"
011000        GO TO A099-EDIT-REQUEST-EX.
011100
011200     IF WK-C-EDIT-ACTION NOT = "T"
011300           AND WK-C-EDIT-ACTION NOT = "C"
011400        MOVE WK-C-NOT-FOUND  TO WK-C-EDIT-VALID
011500        GO TO A099-EDIT-REQUEST-EX.
011600
011700     MOVE WK-C-EDIT-AMOUNT   TO WK-C-EDIT-AMT-WORK.
011800     IF WK-C-EDIT-AMT-WORK NOT > 0
011900        MOVE "N"             TO WK-C-EDIT-FLAG-AMT
012000        MOVE WK-C-NOT-FOUND  TO WK-C-EDIT-VALID
012100        GO TO A099-EDIT-REQUEST-EX.
012200
012300     MOVE WK-C-EDIT-TXN-ID   TO WK-C-EDIT-ID-WORK.
012400     IF WK-C-EDIT-ID-WORK = SPACES
012500           OR WK-C-EDIT-ID-WORK = LOW-VALUES
012600        MOVE "N"             TO WK-C-EDIT-FLAG-ID
012700        MOVE WK-C-NOT-FOUND  TO WK-C-EDIT-VALID.
012800
012900 A099-EDIT-REQUEST-EX.
013000 EXIT.
013100******************************************************************
013200************** END OF PROGRAM SOURCE -  WALVEDIT ***************
013300******************************************************************
