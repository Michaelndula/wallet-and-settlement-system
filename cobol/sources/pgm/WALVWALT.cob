000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WALVWALT.
000300 AUTHOR.         J LIM.
000400 INSTALLATION.   WALLET SETTLEMENT UNIT.
000500 DATE-WRITTEN.   14 MAY 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO CHECK/MAINTAIN THE
001100*              WALLET MASTER TABLE.  THE MASTER FILE IS LOADED TO
001200*              TABLE WK-T-WALLET ON THE FIRST CALL OF THE RUN AND
001300*              REWRITTEN TO WALWALT ON THE FINAL CALL.  A TOPUP
001400*              AGAINST A WALLET NOT YET ON FILE AUTO-CREATES IT
001500*              AT A ZERO BALANCE BEFORE THE CALLER APPLIES THE
001600*              CREDIT.
001700*
001800*    RETURN STATUS (WK-C-WALT-FOUND) :
001900*    Y - WALLET FOUND (OR JUST CREATED) - WK-C-WALT-BALANCE SET
002000*    N - WALLET NOT ON FILE, ACTION WAS NOT TOPUP - NO WALLET
002100*        CREATED, CALLER MUST REJECT AS WALLET NOT FOUND
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* WLT0001 - JLIM   - 14/05/1991 - WALLET SETTLEMENT PROJECT
002700*                   - INITIAL VERSION.
002800*-----------------------------------------------------------------
002900* WLT0004 - RTAN   - 05/04/1994 - WALLET PHASE 1 - PIR 2389
003000*                   - ADD WK-C-WALT-XCTL SO THE CALLER CAN DRIVE
003100*                     GET/UPDATE/FINALISE THROUGH ONE ROUTINE
003200*                     INSTEAD OF THREE SEPARATE CALLS.
003300*-----------------------------------------------------------------
003400* WLT0005 - KSNG   - 18/09/1998 - YEAR 2000 COMPLIANCE REVIEW
003500*                   - NO DATE FIELDS ON THE WALLET MASTER - NO
003600*                     CHANGE REQUIRED.
003700*-----------------------------------------------------------------
003800* WLT0009 - JLIM   - 11/03/2002 - WALLET PHASE 2 - PIR 3071
003900*                   - RAISED WK-N-MAX-WALLETS FROM 500 TO 2000 TO
004000*                     COVER THE MERCHANT ONBOARDING FORECAST.
004100*-----------------------------------------------------------------
004200*
004300 ENVIRONMENT DIVISION.
004400*********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT WALWALT ASSIGN TO WALWALT
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600***************
005700 DATA DIVISION.
005800***************
005900 FILE SECTION.
006000**************
006100 FD  WALWALT
006200     LABEL RECORDS ARE OMITTED
006300     DATA RECORD IS WAL-WALT-RECORD.
006400 01  WAL-WALT-RECORD-FD                PIC X(130).
006500
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                          PIC X(24)        VALUE
006900     "** PROGRAM WALVWALT **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY WALCOMN.
007400
007500     COPY WALWALT.
007600
007700 01  WK-C-WORK-AREA.
007800     05  FIRST-TIME                  PIC X(01) VALUE "Y".
007900     05  WK-C-FOUND                  PIC X(01) VALUE "Y".
008000     05  WK-C-NOT-FOUND              PIC X(01) VALUE "N".
008100     05  WK-C-MASTER-EOF             PIC X(01) VALUE "N".
008200         88  WK-C-MASTER-AT-EOF             VALUE "Y".
008300
008400*    WALLET TABLE - LOADED FROM WALWALT ON THE FIRST CALL AND
008500*    HELD FOR THE LIFE OF THE RUN
008600 01  WK-N-MAX-WALLETS                PIC S9(08) COMP VALUE 2000.
008700 01  WK-N-WALLET-COUNT               PIC S9(08) COMP VALUE ZERO.
008800 77  WK-N-SUB                        PIC S9(08) COMP VALUE ZERO.
008900 01  WK-C-TAB-HIT                    PIC X(01) VALUE "N".
009000
009100 01  WK-T-WALLET-TABLE.
009200     05  WK-T-WALLET OCCURS 2000 TIMES
009300                     INDEXED BY WK-X-WALLET.
009400         10  WT-WAL-ID               PIC 9(10).
009500         10  WT-WAL-BALANCE          PIC S9(17)V9(2) COMP-3.
009600         10  WT-WAL-STATUS           PIC X(01).
009700
009800*    ALTERNATE VIEW OF A WALLET-ID KEY USED WHEN THE MASTER FILE
009900*    IS RE-SPLIT FOR AUDIT LISTING (RESERVED FOR THE STATISTICS
010000*    EXTRACT - NOT YET INVOKED FROM ANY PROGRAM)
010100 01  WK-C-WALID-WORK                 PIC 9(10) VALUE ZERO.
010200 01  WK-C-WALID-VIEW REDEFINES WK-C-WALID-WORK.
010300     05  WK-C-WALID-HI               PIC 9(05).
010400     05  WK-C-WALID-LO               PIC 9(05).
010500
010600*    ALTERNATE VIEW OF THE NEW-BALANCE PASSED IN ON AN UPDATE -
010700*    ISOLATES THE LOW-ORDER CENTS BYTE FOR THE ROUNDING CHECK
010800*    ADDED WHEN PIR 3071 SURFACED HALF-CENT DRIFT ON REPEAT TOPUPS
010900 01  WK-C-NEWBAL-WORK                PIC S9(17)V9(2) COMP-3.
011000 01  WK-C-NEWBAL-VIEW REDEFINES WK-C-NEWBAL-WORK.
011100     05  FILLER                      PIC X(09).
011200     05  WK-C-NEWBAL-LAST-BYTE       PIC X(01).
011300
011310*    ALTERNATE VIEW OF THE IN-MEMORY WALLET COUNT USED BY THE
011320*    END-OF-RUN JOB LOG DISPLAY - EDITED WITH LEADING ZERO SUPPRESS
011330 01  WK-N-WALLET-COUNT-DISP          PIC ZZZZ,ZZ9.
011340 01  WK-N-WALLET-COUNT-VIEW REDEFINES WK-N-WALLET-COUNT-DISP.
011350     05  FILLER                      PIC X(06).
011360     05  WK-N-WALLET-COUNT-UNITS     PIC X(01).
011400 EJECT
011500*****************
011600 LINKAGE SECTION.
011700*****************
011800        COPY WALWLNK.
011900
012000********************************************
012100 PROCEDURE DIVISION USING WK-C-WALT-RECORD.
012200********************************************
012300 MAIN-MODULE.
012400     PERFORM A000-LOAD-MASTER-TABLE
012500        THRU A099-LOAD-MASTER-TABLE-EX.
012600
012700     EVALUATE WK-C-WALT-XCTL
012800        WHEN "G"
012900           PERFORM B100-FETCH-WALLET
013000              THRU B199-FETCH-WALLET-EX
013100        WHEN "U"
013200           PERFORM B200-UPDATE-WALLET
013300              THRU B299-UPDATE-WALLET-EX
013400        WHEN "X"
013500           PERFORM B300-FINALISE-MASTER
013600              THRU B399-FINALISE-MASTER-EX
013700        WHEN OTHER
013800           CONTINUE
013900     END-EVALUATE.
014000
014100     EXIT PROGRAM.
014200
014300*----------------------------------------------------------------*
014400 A000-LOAD-MASTER-TABLE.
014500*----------------------------------------------------------------*
014600     IF FIRST-TIME NOT = "Y"
014700        GO TO A099-LOAD-MASTER-TABLE-EX.
014800
014900     MOVE "N"                TO FIRST-TIME.
015000     MOVE ZERO               TO WK-N-WALLET-COUNT.
015100
015200     OPEN INPUT WALWALT.
015300     IF NOT WK-C-SUCCESSFUL
015400           AND WK-C-FILE-STATUS NOT = "35"
015500        DISPLAY "WALVWALT - OPEN FILE ERROR - WALWALT"
015600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700        GO TO A099-LOAD-MASTER-TABLE-EX.
015800
015900     IF NOT WK-C-SUCCESSFUL
016000        GO TO A099-LOAD-MASTER-TABLE-EX.
016100
016200 A010-READ-MASTER.
016300     READ WALWALT INTO WALLET-REC.
016400     IF WK-C-END-OF-FILE
016500        GO TO A020-CLOSE-MASTER.
016600
016700     IF NOT WK-C-SUCCESSFUL
016800        DISPLAY "WALVWALT - READ FILE ERROR - WALWALT"
016900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017000        GO TO A020-CLOSE-MASTER.
017100
017200     ADD 1 TO WK-N-WALLET-COUNT.
017300     IF WK-N-WALLET-COUNT > WK-N-MAX-WALLETS
017400        DISPLAY "WALVWALT - WALLET TABLE FULL - RAISE WLT0009"
017500        GO TO A020-CLOSE-MASTER.
017600
017700     SET WK-X-WALLET         TO WK-N-WALLET-COUNT.
017800     MOVE WAL-ID             TO WT-WAL-ID (WK-X-WALLET).
017900     MOVE WAL-BALANCE        TO WT-WAL-BALANCE (WK-X-WALLET).
018000     MOVE WAL-STATUS         TO WT-WAL-STATUS (WK-X-WALLET).
018100     GO TO A010-READ-MASTER.
018200
018300 A020-CLOSE-MASTER.
018400     CLOSE WALWALT.
018500
018600 A099-LOAD-MASTER-TABLE-EX.
018700 EXIT.
018800
018900*----------------------------------------------------------------*
019000 B100-FETCH-WALLET.
019100*----------------------------------------------------------------*
019200     MOVE WK-C-NOT-FOUND     TO WK-C-WALT-FOUND.
019300     MOVE ZERO               TO WK-C-WALT-BALANCE.
019400     MOVE "N"                TO WK-C-TAB-HIT.
019500
019600     PERFORM B110-SEARCH-TABLE
019700        THRU B119-SEARCH-TABLE-EX
019800        VARYING WK-N-SUB FROM 1 BY 1
019900        UNTIL WK-N-SUB > WK-N-WALLET-COUNT
020000           OR WK-C-TAB-HIT = "Y".
020100
020200     IF WK-C-TAB-HIT = "Y"
020300        MOVE WK-C-FOUND      TO WK-C-WALT-FOUND
020400        GO TO B199-FETCH-WALLET-EX.
020500
020600*    NOT ON FILE - AUTO-CREATE ONLY WHEN THE REQUEST IS A TOPUP
020700     IF WK-C-WALT-REQ-ACTION NOT = "T"
020800        GO TO B199-FETCH-WALLET-EX.
020900
021000     ADD 1 TO WK-N-WALLET-COUNT.
021100     IF WK-N-WALLET-COUNT > WK-N-MAX-WALLETS
021200        DISPLAY "WALVWALT - WALLET TABLE FULL - RAISE WLT0009"
021300        GO TO B199-FETCH-WALLET-EX.
021400
021500     SET WK-X-WALLET         TO WK-N-WALLET-COUNT.
021600     MOVE WK-C-WALT-WAL-ID   TO WT-WAL-ID (WK-X-WALLET).
021700     MOVE ZERO               TO WT-WAL-BALANCE (WK-X-WALLET).
021800     MOVE "A"                TO WT-WAL-STATUS (WK-X-WALLET).
021900     MOVE WK-C-FOUND         TO WK-C-WALT-FOUND.
022000     MOVE ZERO               TO WK-C-WALT-BALANCE.
022100
022200 B199-FETCH-WALLET-EX.
022300 EXIT.
022400
022500*----------------------------------------------------------------*
022600 B110-SEARCH-TABLE.
022700*----------------------------------------------------------------*
022800     SET WK-X-WALLET TO WK-N-SUB.
022900     IF WT-WAL-ID (WK-X-WALLET) = WK-C-WALT-WAL-ID
023000        MOVE "Y"             TO WK-C-TAB-HIT
023100        MOVE WT-WAL-BALANCE (WK-X-WALLET)
023200                             TO WK-C-WALT-BALANCE.
023300
023400 B119-SEARCH-TABLE-EX.
023500 EXIT.
023600
023700*----------------------------------------------------------------*
023800 B200-UPDATE-WALLET.
023900*----------------------------------------------------------------*
024000     MOVE WK-C-WALT-NEW-BALANCE TO WK-C-NEWBAL-WORK.
024100     MOVE "N"                TO WK-C-TAB-HIT.
024200
024300     PERFORM B210-SEARCH-AND-STORE
024400        THRU B219-SEARCH-AND-STORE-EX
024500        VARYING WK-N-SUB FROM 1 BY 1
024600        UNTIL WK-N-SUB > WK-N-WALLET-COUNT
024700           OR WK-C-TAB-HIT = "Y".
024800
024900     IF WK-C-TAB-HIT NOT = "Y"
025000        DISPLAY "WALVWALT - UPDATE OF UNKNOWN WALLET REJECTED"
025100        DISPLAY "WALLET ID - " WK-C-WALT-WAL-ID.
025200
025300 B299-UPDATE-WALLET-EX.
025400 EXIT.
025500
025600*----------------------------------------------------------------*
025700 B210-SEARCH-AND-STORE.
025800*----------------------------------------------------------------*
025900     SET WK-X-WALLET TO WK-N-SUB.
026000     IF WT-WAL-ID (WK-X-WALLET) = WK-C-WALT-WAL-ID
026100        MOVE WK-C-NEWBAL-WORK TO WT-WAL-BALANCE (WK-X-WALLET)
026200        MOVE "Y"             TO WK-C-TAB-HIT.
026300
026400 B219-SEARCH-AND-STORE-EX.
026500 EXIT.
026600
026700*----------------------------------------------------------------*
026800 B300-FINALISE-MASTER.
026900*----------------------------------------------------------------*
027000     OPEN OUTPUT WALWALT.
027100     IF NOT WK-C-SUCCESSFUL
027200        DISPLAY "WALVWALT - OPEN OUTPUT ERROR - WALWALT"
027300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027400        GO TO B399-FINALISE-MASTER-EX.
027500
027600     PERFORM B310-WRITE-ONE-WALLET
027700        THRU B319-WRITE-ONE-WALLET-EX
027800        VARYING WK-N-SUB FROM 1 BY 1
027900        UNTIL WK-N-SUB > WK-N-WALLET-COUNT.
028000
028100     CLOSE WALWALT.
028200     IF NOT WK-C-SUCCESSFUL
028300        DISPLAY "WALVWALT - CLOSE FILE ERROR - WALWALT"
028400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
028500
028600 B399-FINALISE-MASTER-EX.
028700 EXIT.
028800
028900*----------------------------------------------------------------*
029000 B310-WRITE-ONE-WALLET.
029100*----------------------------------------------------------------*
029200     SET WK-X-WALLET TO WK-N-SUB.
029300     MOVE WT-WAL-ID (WK-X-WALLET)      TO WAL-ID.
029400     MOVE WT-WAL-BALANCE (WK-X-WALLET) TO WAL-BALANCE.
029500     MOVE WT-WAL-STATUS (WK-X-WALLET)  TO WAL-STATUS.
029600     WRITE WAL-WALT-RECORD-FD FROM WAL-WALT-RECORD.
029700     IF NOT WK-C-SUCCESSFUL
029800        DISPLAY "WALVWALT - WRITE FILE ERROR - WALWALT"
029900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
030000
030100 B319-WRITE-ONE-WALLET-EX.
030200 EXIT.
030300******************************************************************
030400************** END OF PROGRAM SOURCE -  WALVWALT ***************
030500******************************************************************
