000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      WALRRECN.
000300 AUTHOR.          J LIM.
000400 INSTALLATION.    WALLET SETTLEMENT UNIT.
000500 DATE-WRITTEN.    07 JUNE 2004.
000600 DATE-COMPILED.
000700 SECURITY.        CONFIDENTIAL.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : DAILY RECONCILIATION BATCH.  COMPARES THE INTERNAL
001000*              TRANSACTION LEDGER (WALTXNL) FOR ONE BUSINESS DATE
001100*              AGAINST THE PAYMENT PROVIDER'S EXTERNAL SETTLEMENT
001200*              REPORT (WALEXTF, A CSV FILE) AND PRODUCES THE
001300*              DAILY RECONCILIATION REPORT (WALRPT).
001400*
001500*              UPSI-0 ON  = EXTERNAL FILE WAS MISSING/UNREADABLE
001600*                           THIS RUN - TREATED AS AN EMPTY SET,
001700*                           RUN CONTINUES, NOT AN ABEND.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:
002000*----------------------------------------------------------------*
002100*|USER  |DATE      |TAG    |DESCRIPTION                         |*
002200*----------------------------------------------------------------*
002300*|JLIM  |07/06/2004|WLT0007|RECON PHASE 1 - INITIAL VERSION.    |*
002400*----------------------------------------------------------------*
002500*|RTAN  |14/03/2005|WLT0008|MISMATCH SECTION WAS COMPARING THE  |*
002600*|      |          |       |AMOUNT TEXT INSTEAD OF THE PACKED   |*
002700*|      |          |       |VALUE - 10.00 V 10.0 FAILED TO      |*
002800*|      |          |       |MATCH.  NOW COMPARED AS COMP-3.     |*
002900*----------------------------------------------------------------*
003300*|JLIM  |09/11/2006|WLT0015|MISSING EXTERNAL FILE NO LONGER     |*
003400*|      |          |       |ABENDS THE RUN - RECON CONTINUES    |*
003500*|      |          |       |WITH THE EXTERNAL SET TREATED AS    |*
003600*|      |          |       |EMPTY.  SEE UPSI-0.                 |*
003700*----------------------------------------------------------------*
003800        EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                   UPSI-0 IS WK-SW-EXT-FILE-MISSING
004700                     ON  STATUS IS U0-ON
004800                     OFF STATUS IS U0-OFF.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT WALTXNL ASSIGN TO WALTXNL
005300            ORGANIZATION IS SEQUENTIAL
005400            FILE STATUS  IS WK-C-FILE-STATUS.
005500
005600     SELECT WALEXTF ASSIGN TO WALEXTF
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS  IS WK-C-EXT-FILE-STATUS.
005900
006000     SELECT WALRPT  ASSIGN TO WALRPT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WK-C-FILE-STATUS.
006300
006400 EJECT
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  WALTXNL
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS WAL-TXNL-RECORD.
007300 01  WAL-TXNL-RECORD-FD                 PIC X(150).
007400
007500 FD  WALEXTF
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS WAL-EXTL-LINE.
007800 01  WAL-EXTL-LINE-FD                   PIC X(100).
007900
008000 FD  WALRPT
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS WAL-RPT-LINE.
008300 01  WAL-RPT-LINE-FD                    PIC X(132).
008400
008500 WORKING-STORAGE SECTION.
008600*************************
008700 01  F                       PIC  X(024) VALUE
008800     "** PROGRAM WALRRECN **".
008900
009000* ------------------ PROGRAM WORKING STORAGE -------------------*
009100 01  WK-C-COMMON.
009200     COPY WALCOMN.
009300 01  WK-C-EXT-FILE-STATUS       PIC X(02) VALUE "00".
009400
009500     COPY WALTXNL.
009600     COPY WALEXTL.
009700     COPY WALRSUM.
009710*    ALTERNATE VIEW OF THE FOUR MATCH-CLASS COUNTS ON THE SUMMARY
009720*    RECORD - MOVED AS A GROUP TO THE OPERATIONS JOB LOG SO THE
009730*    FOUR DISPLAY STATEMENTS BELOW STAY IN SYNC WITH RECON-SUMMARY
009740 01  WK-N-CLASS-COUNTS-VIEW REDEFINES RECON-SUMMARY.
009750     05  FILLER                       PIC X(15).
009760     05  WK-N-CLASS-COUNTS OCCURS 5 TIMES
009770                          PIC 9(07).
009800
009900 01  WK-P-RUN-DATE                     PIC 9(08).
009910*    ALTERNATE VIEW OF THE ACCEPTED RUN DATE - ISOLATES THE
009920*    CENTURY/YEAR DIGITS CARRIED OVER FROM THE YEAR 2000 REVIEW
009930*    BELOW WHEN WK-P-RUN-DATE WAS WIDENED FROM PIC 9(06)
009940 01  WK-P-RUN-DATE-VIEW REDEFINES WK-P-RUN-DATE.
009950     05  WK-P-RUN-DATE-CENTURY        PIC 9(02).
009960     05  WK-P-RUN-DATE-YY             PIC 9(02).
009970     05  WK-P-RUN-DATE-MM             PIC 9(02).
009980     05  WK-P-RUN-DATE-DD             PIC 9(02).
010000
010100 01  WK-C-SWITCHES.
010200     05  WK-C-EXTF-EOF                PIC X(01) VALUE "N".
010300         88  WK-C-EXTF-AT-EOF               VALUE "Y".
010400     05  WK-C-HEADER-SKIPPED          PIC X(01) VALUE "N".
010500     05  WK-C-TAB-HIT                 PIC X(01) VALUE "N".
010600
010700*    INTERNAL LEDGER TABLE - TRANSACTIONS SELECTED FOR THE
010800*    BUSINESS DATE BEING RECONCILED
010900 01  WK-N-MAX-INTERNAL              PIC S9(08) COMP VALUE 8000.
011000 01  WK-N-INTERNAL-COUNT            PIC S9(08) COMP VALUE ZERO.
011100 01  WK-T-INTERNAL-TABLE.
011200     05  WK-T-INTERNAL OCCURS 8000 TIMES
011300                       INDEXED BY WK-X-INTERNAL.
011400         10  IT-TXN-ID              PIC X(30).
011500         10  IT-WAL-ID              PIC 9(10).
011600         10  IT-AMOUNT              PIC S9(17)V9(2) COMP-3.
011700         10  IT-TYPE                PIC X(01).
011800         10  IT-MATCH-SW            PIC X(01).
011900             88  IT-WAS-MATCHED            VALUE "Y".
012000         10  IT-MATCH-EXT-IX        PIC S9(08) COMP VALUE ZERO.
012100*                                SUBSCRIPT OF THE MATCHING ROW IN
012200*                                WK-T-EXTERNAL, SET BY D120 SO
012300*                                E200 DOES NOT HAVE TO SEARCH AGAIN
012400
012500*    EXTERNAL SETTLEMENT TABLE - PARSED FROM WALEXTF
012600 01  WK-N-MAX-EXTERNAL              PIC S9(08) COMP VALUE 8000.
012700 01  WK-N-EXTERNAL-COUNT            PIC S9(08) COMP VALUE ZERO.
012800 01  WK-T-EXTERNAL-TABLE.
012900     05  WK-T-EXTERNAL OCCURS 8000 TIMES
013000                       INDEXED BY WK-X-EXTERNAL.
013100         10  ET-TXN-ID              PIC X(30).
013200         10  ET-AMOUNT              PIC S9(17)V9(2) COMP-3.
013300         10  ET-MATCH-SW            PIC X(01).
013400             88  ET-WAS-MATCHED            VALUE "Y".
013500
013600 77  WK-N-SUB1                      PIC S9(08) COMP VALUE ZERO.
013700 77  WK-N-SUB2                      PIC S9(08) COMP VALUE ZERO.
013800
013900*    ALTERNATE VIEW OF THE AMOUNT TEXT COLUMN OF THE CSV ROW -
014000*    ISOLATES THE SIGN POSITION SO A LEADING MINUS IS DETECTED
014100*    BEFORE THE FIELD IS RE-EDITED INTO COMP-3
014200*    WHOLE-DOLLARS PORTION OF THE CSV AMOUNT AS UNSTRUNG - LEFT
014300*    JUSTIFIED WITH TRAILING SPACES, RIGHT-JUSTIFIED INTO
014400*    WK-C-WHOLE-TEXT BY C150 BEFORE THE NUMERIC MOVE
014500 01  WK-C-EXT-WHOLE-RAW              PIC X(17) VALUE SPACES.
014600 01  WK-C-EXT-DECS-RAW               PIC X(02) VALUE SPACES.
014700 01  WK-N-RAW-LEN                    PIC S9(04) COMP VALUE ZERO.
014800 01  WK-C-WHOLE-TEXT                 PIC X(17) VALUE ZEROES.
014900
015000*    ALTERNATE VIEW OF THE PARSED EXTERNAL AMOUNT - USED WHEN
015100*    RE-EDITING THE UNSTRUNG TEXT DIGIT BY DIGIT
015200 01  WK-N-EXT-AMT-NUMERIC           PIC 9(17)V9(2).
015300 01  WK-N-EXT-AMT-VIEW REDEFINES WK-N-EXT-AMT-NUMERIC.
015400     05  WK-N-EXT-AMT-WHOLE         PIC 9(17).
015500     05  WK-N-EXT-AMT-DECS          PIC 9(02).
015600
015700 EJECT
015800***********************
015900 PROCEDURE DIVISION.
016000***********************
016100 MAIN-MODULE.
016200     PERFORM A100-INITIALISE
016300        THRU A199-INITIALISE-EX.
016400
016500     PERFORM B100-LOAD-INTERNAL-LEDGER
016600        THRU B199-LOAD-INTERNAL-LEDGER-EX.
016700
016800     PERFORM C100-LOAD-EXTERNAL-REPORT
016900        THRU C199-LOAD-EXTERNAL-REPORT-EX.
017000
017100     PERFORM D100-MATCH-INTERNAL-TO-EXTERNAL
017200        THRU D199-MATCH-INTERNAL-TO-EXTERNAL-EX.
017300
017400     PERFORM E100-WRITE-REPORT
017500        THRU E199-WRITE-REPORT-EX.
017600
017700     CLOSE WALRPT.
017800     STOP RUN.
017900
018000*----------------------------------------------------------------*
018100 A100-INITIALISE.
018200*----------------------------------------------------------------*
018300     SET WK-SW-EXT-FILE-MISSING TO OFF.
018400     MOVE ZERO                TO WK-N-INTERNAL-COUNT
018500                                  WK-N-EXTERNAL-COUNT.
018600     MOVE ZERO                TO RPT-TOT-INTERNAL
018700                                  RPT-TOT-EXTERNAL
018800                                  RPT-MATCHED-COUNT
018900                                  RPT-MISMATCHED-COUNT
019000                                  RPT-MISSING-EXT-COUNT
019100                                  RPT-MISSING-INT-COUNT.
019200     ACCEPT WK-P-RUN-DATE      FROM DATE.
019300     MOVE WK-P-RUN-DATE        TO RPT-DATE.
019400
019500     OPEN OUTPUT WALRPT.
019600     IF NOT WK-C-SUCCESSFUL
019700        DISPLAY "WALRRECN - OPEN FILE ERROR - WALRPT"
019800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900        GO TO Y900-ABNORMAL-TERMINATION.
020000
020100 A199-INITIALISE-EX.
020200 EXIT.
020300
020400*----------------------------------------------------------------*
020500 B100-LOAD-INTERNAL-LEDGER.
020600*----------------------------------------------------------------*
020700     OPEN INPUT WALTXNL.
020800     IF NOT WK-C-SUCCESSFUL
020900        DISPLAY "WALRRECN - OPEN FILE ERROR - WALTXNL"
021000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021100        GO TO Y900-ABNORMAL-TERMINATION.
021200
021300 B110-READ-LEDGER.
021400     READ WALTXNL INTO TXN-REC.
021500     IF WK-C-END-OF-FILE
021600        GO TO B190-CLOSE-LEDGER.
021700
021800     IF NOT WK-C-SUCCESSFUL
021900        DISPLAY "WALRRECN - READ FILE ERROR - WALTXNL"
022000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100        GO TO B190-CLOSE-LEDGER.
022200
022300     IF TXN-DATE NOT = RPT-DATE
022400        GO TO B110-READ-LEDGER.
022500
022600     ADD 1 TO WK-N-INTERNAL-COUNT.
022700     IF WK-N-INTERNAL-COUNT > WK-N-MAX-INTERNAL
022800        DISPLAY "WALRRECN - INTERNAL TABLE FULL - RAISE WLT0013"
022900        GO TO B190-CLOSE-LEDGER.
023000
023100     SET WK-X-INTERNAL TO WK-N-INTERNAL-COUNT.
023200     MOVE TXN-ID       TO IT-TXN-ID (WK-X-INTERNAL).
023300     MOVE TXN-WAL-ID   TO IT-WAL-ID (WK-X-INTERNAL).
023400     MOVE TXN-AMOUNT   TO IT-AMOUNT (WK-X-INTERNAL).
023500     MOVE TXN-TYPE     TO IT-TYPE   (WK-X-INTERNAL).
023600     MOVE "N"          TO IT-MATCH-SW (WK-X-INTERNAL).
023700     GO TO B110-READ-LEDGER.
023800
023900 B190-CLOSE-LEDGER.
024000     CLOSE WALTXNL.
024100     MOVE WK-N-INTERNAL-COUNT TO RPT-TOT-INTERNAL.
024200
024300 B199-LOAD-INTERNAL-LEDGER-EX.
024400 EXIT.
024500
024600*----------------------------------------------------------------*
024700 C100-LOAD-EXTERNAL-REPORT.
024800*----------------------------------------------------------------*
024900     MOVE "N"                 TO WK-C-HEADER-SKIPPED.
025000
025100     OPEN INPUT WALEXTF.
025200     IF NOT WK-C-SUCCESSFUL
025300        SET WK-SW-EXT-FILE-MISSING TO ON
025400        DISPLAY "WALRRECN - WALEXTF NOT AVAILABLE - TREATED AS "
025500                "EMPTY EXTERNAL SET"
025600        GO TO C199-LOAD-EXTERNAL-REPORT-EX.
025700
025800 C110-READ-EXTERNAL.
025900     READ WALEXTF INTO WAL-EXTL-LINE.
026000     IF WK-C-EXT-FILE-STATUS = "10"
026100        SET WK-C-EXTF-AT-EOF TO TRUE
026200        GO TO C190-CLOSE-EXTERNAL.
026300
026400     IF WK-C-EXT-FILE-STATUS NOT = "00"
026500        DISPLAY "WALRRECN - READ FILE ERROR - WALEXTF"
026600        DISPLAY "FILE STATUS IS " WK-C-EXT-FILE-STATUS
026700        GO TO C190-CLOSE-EXTERNAL.
026800
026900     IF WK-C-HEADER-SKIPPED = "N"
027000        MOVE "Y" TO WK-C-HEADER-SKIPPED
027100        GO TO C110-READ-EXTERNAL.
027200
027300     PERFORM C150-SPLIT-CSV-ROW
027400        THRU C159-SPLIT-CSV-ROW-EX.
027500
027600     ADD 1 TO WK-N-EXTERNAL-COUNT.
027700     IF WK-N-EXTERNAL-COUNT > WK-N-MAX-EXTERNAL
027800        DISPLAY "WALRRECN - EXTERNAL TABLE FULL - RAISE WLT0013"
027900        GO TO C190-CLOSE-EXTERNAL.
028000
028050*    STAMP THE PARSED EXTERNAL RECORD (SEE WALEXTL.cpybk) BEFORE
028060*    IT GOES INTO THE TABLE - EXT-ROW-NUM IS THE ANALYST'S TRACE
028070*    BACK TO THE SOURCE CSV LINE WHEN A MISMATCH IS INVESTIGATED
028080     MOVE WAL-EXTL-ID-TEXT     TO EXT-TXN-ID.
028090     MOVE WK-N-EXT-AMT-NUMERIC TO EXT-AMOUNT.
028095     MOVE WK-N-EXTERNAL-COUNT  TO EXT-ROW-NUM.
028100     SET WK-X-EXTERNAL TO WK-N-EXTERNAL-COUNT.
028200     MOVE EXT-TXN-ID           TO ET-TXN-ID (WK-X-EXTERNAL).
028300     MOVE EXT-AMOUNT           TO ET-AMOUNT (WK-X-EXTERNAL).
028400     MOVE "N"                  TO ET-MATCH-SW (WK-X-EXTERNAL).
028500     GO TO C110-READ-EXTERNAL.
028600
028700 C190-CLOSE-EXTERNAL.
028800     IF NOT WK-SW-EXT-FILE-MISSING
028900        CLOSE WALEXTF.
029000     MOVE WK-N-EXTERNAL-COUNT TO RPT-TOT-EXTERNAL.
029100
029200 C199-LOAD-EXTERNAL-REPORT-EX.
029300 EXIT.
029400
029500*----------------------------------------------------------------*
029600 C150-SPLIT-CSV-ROW.
029700*----------------------------------------------------------------*
029800*    SPLIT ONE  transactionId,amount  ROW ON THE COMMA, THEN
029900*    SPLIT THE AMOUNT ON THE DECIMAL POINT AND RE-EDIT EACH
030000*    HALF INTO A PACKED NUMERIC FOR EXACT 2-DECIMAL COMPARISON
030100*    AGAINST THE INTERNAL LEDGER.  THE WHOLE-DOLLARS TEXT COMES
030200*    BACK LEFT-JUSTIFIED FROM UNSTRING SO IT IS RIGHT-JUSTIFIED
030300*    INTO A ZERO-FILLED WORK FIELD BY REFERENCE MODIFICATION
030400*    BEFORE THE NUMERIC MOVE.
030500     MOVE SPACES TO WK-C-EXT-WHOLE-RAW WK-C-EXT-DECS-RAW.
030600     UNSTRING WAL-EXTL-LINE DELIMITED BY ","
030700        INTO WAL-EXTL-ID-TEXT WAL-EXTL-AMT-TEXT.
030800
030900     UNSTRING WAL-EXTL-AMT-TEXT DELIMITED BY "."
031000        INTO WK-C-EXT-WHOLE-RAW COUNT IN WK-N-RAW-LEN
031100             WK-C-EXT-DECS-RAW.
031200
031300     MOVE ZEROES TO WK-C-WHOLE-TEXT.
031400     IF WK-N-RAW-LEN > 0
031500        MOVE WK-C-EXT-WHOLE-RAW (1 : WK-N-RAW-LEN)
031600          TO WK-C-WHOLE-TEXT (18 - WK-N-RAW-LEN : WK-N-RAW-LEN)
031700     END-IF.
031800
031900     MOVE WK-C-WHOLE-TEXT     TO WK-N-EXT-AMT-WHOLE.
032000     MOVE WK-C-EXT-DECS-RAW   TO WK-N-EXT-AMT-DECS.
032100
032200 C159-SPLIT-CSV-ROW-EX.
032300 EXIT.
032400
032500*----------------------------------------------------------------*
032600 D100-MATCH-INTERNAL-TO-EXTERNAL.
032700*----------------------------------------------------------------*
032800     PERFORM D110-MATCH-ONE-INTERNAL
032900        THRU D119-MATCH-ONE-INTERNAL-EX
033000        VARYING WK-N-SUB1 FROM 1 BY 1
033100        UNTIL WK-N-SUB1 > WK-N-INTERNAL-COUNT.
033200
033300     PERFORM D200-COUNT-MISSING-INTERNAL
033400        THRU D209-COUNT-MISSING-INTERNAL-EX
033500        VARYING WK-N-SUB2 FROM 1 BY 1
033600        UNTIL WK-N-SUB2 > WK-N-EXTERNAL-COUNT.
033700
033800 D199-MATCH-INTERNAL-TO-EXTERNAL-EX.
033900 EXIT.
034000
034100*----------------------------------------------------------------*
034200 D110-MATCH-ONE-INTERNAL.
034300*----------------------------------------------------------------*
034400     SET WK-X-INTERNAL TO WK-N-SUB1.
034500     MOVE "N"          TO WK-C-TAB-HIT.
034600
034700     PERFORM D120-SEARCH-EXTERNAL
034800        THRU D129-SEARCH-EXTERNAL-EX
034900        VARYING WK-N-SUB2 FROM 1 BY 1
035000        UNTIL WK-N-SUB2 > WK-N-EXTERNAL-COUNT
035100           OR WK-C-TAB-HIT = "Y".
035200
035300     IF WK-C-TAB-HIT NOT = "Y"
035400        ADD 1 TO RPT-MISSING-EXT-COUNT.
035500
035600 D119-MATCH-ONE-INTERNAL-EX.
035700 EXIT.
035800
035900*----------------------------------------------------------------*
036000 D120-SEARCH-EXTERNAL.
036100*----------------------------------------------------------------*
036200     SET WK-X-EXTERNAL TO WK-N-SUB2.
036300     IF ET-TXN-ID (WK-X-EXTERNAL) = IT-TXN-ID (WK-X-INTERNAL)
036400        MOVE "Y" TO WK-C-TAB-HIT
036500        SET  IT-WAS-MATCHED (WK-X-INTERNAL) TO TRUE
036600        SET  ET-WAS-MATCHED (WK-X-EXTERNAL) TO TRUE
036700        SET  IT-MATCH-EXT-IX (WK-X-INTERNAL) TO WK-X-EXTERNAL
036800        IF ET-AMOUNT (WK-X-EXTERNAL) = IT-AMOUNT (WK-X-INTERNAL)
036900           ADD 1 TO RPT-MATCHED-COUNT
037000        ELSE
037100           ADD 1 TO RPT-MISMATCHED-COUNT
037200        END-IF.
037300
037400 D129-SEARCH-EXTERNAL-EX.
037500 EXIT.
037600
037700*----------------------------------------------------------------*
037800 D200-COUNT-MISSING-INTERNAL.
037900*----------------------------------------------------------------*
038000     SET WK-X-EXTERNAL TO WK-N-SUB2.
038100     IF NOT ET-WAS-MATCHED (WK-X-EXTERNAL)
038200        ADD 1 TO RPT-MISSING-INT-COUNT.
038300
038400 D209-COUNT-MISSING-INTERNAL-EX.
038500 EXIT.
038600
038700*----------------------------------------------------------------*
038800 E100-WRITE-REPORT.
038900*----------------------------------------------------------------*
039000     MOVE SPACES              TO WAL-RPT-HEADER-LINE.
039100     MOVE RPT-DATE             TO RHL-DATE.
039200     WRITE WAL-RPT-LINE-FD FROM WAL-RPT-HEADER-LINE.
039300
039400     MOVE SPACES               TO WAL-RPT-SUMMARY-LINE.
039500     MOVE "TOTAL INTERNAL          - " TO RSM-LABEL.
039600     MOVE RPT-TOT-INTERNAL      TO RSM-COUNT.
039700     WRITE WAL-RPT-LINE-FD FROM WAL-RPT-SUMMARY-LINE.
039800
039900     MOVE "TOTAL EXTERNAL          - " TO RSM-LABEL.
040000     MOVE RPT-TOT-EXTERNAL      TO RSM-COUNT.
040100     WRITE WAL-RPT-LINE-FD FROM WAL-RPT-SUMMARY-LINE.
040200
040300     MOVE "MATCHED                 - " TO RSM-LABEL.
040400     MOVE RPT-MATCHED-COUNT     TO RSM-COUNT.
040500     WRITE WAL-RPT-LINE-FD FROM WAL-RPT-SUMMARY-LINE.
040600
040700     MOVE "MISMATCHED              - " TO RSM-LABEL.
040800     MOVE RPT-MISMATCHED-COUNT  TO RSM-COUNT.
040900     WRITE WAL-RPT-LINE-FD FROM WAL-RPT-SUMMARY-LINE.
041000
041100     MOVE "MISSING IN EXTERNAL     - " TO RSM-LABEL.
041200     MOVE RPT-MISSING-EXT-COUNT TO RSM-COUNT.
041300     WRITE WAL-RPT-LINE-FD FROM WAL-RPT-SUMMARY-LINE.
041400
041500     MOVE "MISSING IN INTERNAL     - " TO RSM-LABEL.
041600     MOVE RPT-MISSING-INT-COUNT TO RSM-COUNT.
041700     WRITE WAL-RPT-LINE-FD FROM WAL-RPT-SUMMARY-LINE.
041800
041900     PERFORM E200-WRITE-MATCHED-SECTION
042000        THRU E299-WRITE-MATCHED-SECTION-EX
042100        VARYING WK-N-SUB1 FROM 1 BY 1
042200        UNTIL WK-N-SUB1 > WK-N-INTERNAL-COUNT.
042300
042400     PERFORM E300-WRITE-MISSING-EXT-SECTION
042500        THRU E399-WRITE-MISSING-EXT-SECTION-EX
042600        VARYING WK-N-SUB1 FROM 1 BY 1
042700        UNTIL WK-N-SUB1 > WK-N-INTERNAL-COUNT.
042800
042900     PERFORM E400-WRITE-MISSING-INT-SECTION
043000        THRU E499-WRITE-MISSING-INT-SECTION-EX
043100        VARYING WK-N-SUB2 FROM 1 BY 1
043200        UNTIL WK-N-SUB2 > WK-N-EXTERNAL-COUNT.
043300
043400 E199-WRITE-REPORT-EX.
043500 EXIT.
043600
043700*----------------------------------------------------------------*
043800 E200-WRITE-MATCHED-SECTION.
043900*----------------------------------------------------------------*
044000     SET WK-X-INTERNAL TO WK-N-SUB1.
044100     IF IT-WAS-MATCHED (WK-X-INTERNAL)
044200        SET WK-X-EXTERNAL TO IT-MATCH-EXT-IX (WK-X-INTERNAL)
044300        IF ET-AMOUNT (WK-X-EXTERNAL) = IT-AMOUNT (WK-X-INTERNAL)
044400           MOVE SPACES         TO WAL-RPT-MATCHED-LINE
044500           MOVE IT-TXN-ID (WK-X-INTERNAL) TO RMT-TXN-ID
044600           MOVE IT-AMOUNT (WK-X-INTERNAL) TO RMT-AMOUNT
044700           MOVE IT-TYPE   (WK-X-INTERNAL) TO RMT-TYPE
044800           MOVE IT-WAL-ID (WK-X-INTERNAL) TO RMT-WAL-ID
044900           WRITE WAL-RPT-LINE-FD FROM WAL-RPT-MATCHED-LINE
045000        ELSE
045100           MOVE SPACES         TO WAL-RPT-MISMATCH-LINE
045200           MOVE IT-TXN-ID (WK-X-INTERNAL) TO RMM-TXN-ID
045300           MOVE IT-AMOUNT (WK-X-INTERNAL) TO RMM-INT-AMOUNT
045400           MOVE ET-AMOUNT (WK-X-EXTERNAL) TO RMM-EXT-AMOUNT
045500           WRITE WAL-RPT-LINE-FD FROM WAL-RPT-MISMATCH-LINE
045600        END-IF.
045700
045800 E299-WRITE-MATCHED-SECTION-EX.
045900 EXIT.
046000
046100*----------------------------------------------------------------*
046200 E300-WRITE-MISSING-EXT-SECTION.
046300*----------------------------------------------------------------*
046400     SET WK-X-INTERNAL TO WK-N-SUB1.
046500     IF NOT IT-WAS-MATCHED (WK-X-INTERNAL)
046600        MOVE SPACES            TO WAL-RPT-MISSING-EXT-LINE
046700        MOVE IT-TXN-ID (WK-X-INTERNAL) TO RME-TXN-ID
046800        MOVE IT-AMOUNT (WK-X-INTERNAL) TO RME-AMOUNT
046900        MOVE IT-TYPE   (WK-X-INTERNAL) TO RME-TYPE
047000        MOVE IT-WAL-ID (WK-X-INTERNAL) TO RME-WAL-ID
047100        WRITE WAL-RPT-LINE-FD FROM WAL-RPT-MISSING-EXT-LINE.
047200
047300 E399-WRITE-MISSING-EXT-SECTION-EX.
047400 EXIT.
047500
047600*----------------------------------------------------------------*
047700 E400-WRITE-MISSING-INT-SECTION.
047800*----------------------------------------------------------------*
047900     SET WK-X-EXTERNAL TO WK-N-SUB2.
048000     IF NOT ET-WAS-MATCHED (WK-X-EXTERNAL)
048100        MOVE SPACES            TO WAL-RPT-MISSING-INT-LINE
048200        MOVE ET-TXN-ID (WK-X-EXTERNAL) TO RMI-TXN-ID
048300        MOVE ET-AMOUNT (WK-X-EXTERNAL) TO RMI-EXT-AMOUNT
048400        WRITE WAL-RPT-LINE-FD FROM WAL-RPT-MISSING-INT-LINE.
048500
048600 E499-WRITE-MISSING-INT-SECTION-EX.
048700 EXIT.
048800
048900*----------------------------------------------------------------*
049000 Y900-ABNORMAL-TERMINATION.
049100*----------------------------------------------------------------*
049200     DISPLAY "WALRRECN - RUN ABENDED - SEE PRECEDING MESSAGE".
049300     STOP RUN.
049400******************************************************************
049500************** END OF PROGRAM SOURCE -  WALRRECN ***************
049600******************************************************************
