000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WALVPOST.
000300 AUTHOR.         J LIM.
000400 INSTALLATION.   WALLET SETTLEMENT UNIT.
000500 DATE-WRITTEN.   14 MAY 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL.
000800*=================================================================
000900*
001000*DESCRIPTION : DAILY WALLET POSTING ENGINE.  READS THE POSTING
001100*              REQUEST FILE (WALREQF) IN ARRIVAL ORDER AND, FOR
001200*              EACH REQUEST -
001300*
001400*              1) EDITS THE REQUEST         (CALL WALVEDIT)
001410*              2) DUPLICATE-CHECKS THE TXN ID AGAINST THE LEDGER
001420*                 (CALL WALVLDGR, XCTL "D") - A REPLAYED TXN ID
001430*                 IS REJECTED HERE, BEFORE THE WALLET MASTER IS
001440*                 EVER TOUCHED.  SKIPPED FOR A BALANCE ENQUIRY.
001500*              3) LOOKS UP / AUTO-CREATES THE WALLET,
001600*                 UPDATES THE BALANCE       (CALL WALVWALT)
001700*              4) RE-CHECKS FOR A DUPLICATE (BELT AND BRACES) AND
001800*                 FOR INSUFFICIENT FUNDS, APPENDS THE LEDGER
001900*                                             (CALL WALVLDGR, "P")
002000*              5) WRITES ONE LINE TO THE RESULTS/AUDIT FILE
002100*                 (WALRSLT) SHOWING THE OUTCOME.
002200*
002300*              A BALANCE ENQUIRY (ACTION "B") ONLY REPORTS THE
002400*              CURRENT BALANCE - NO LEDGER ENTRY IS MADE.
002500*
002600*=================================================================
002700* HISTORY OF MODIFICATION:
002800*=================================================================
002900* WLT0001 - JLIM   - 14/05/1991 - WALLET SETTLEMENT PROJECT
003000*                   - INITIAL VERSION.
003100*-----------------------------------------------------------------
003200* WLT0002 - JLIM   - 30/09/1992 - WALLET PHASE 1 - PIR 2311
003300*                   - REQ-TXN-ID EXPANDED TO 30 CHARACTERS TO
003400*                     MATCH WALREQL/WALTXNL AMENDMENT.
003500*-----------------------------------------------------------------
003600* WLT0003 - RTAN   - 08/07/1993 - WALLET PHASE 1 - PIR 2245
003700*                   - BALANCE ENQUIRY WAS INCORRECTLY BEING
003800*                     ROUTED THROUGH WALVLDGR - NOW SKIPS THE
003900*                     LEDGER CALL ENTIRELY.
004000*-----------------------------------------------------------------
004100* WLT0005 - KSNG   - 18/09/1998 - YEAR 2000 COMPLIANCE REVIEW
004200*                   - REQ-DATE/REQ-TIME CONFIRMED CCYYMMDD/HHMMSS
004300*                     THROUGHOUT - NO CHANGE REQUIRED.
004400*-----------------------------------------------------------------
004500* WLT0011 - JLIM   - 11/03/2002 - WALLET PHASE 2 - PIR 3071
004600*                   - ADDED END-OF-JOB REQUEST/POSTED/REJECTED
004700*                     COUNTS TO THE JOB LOG FOR OPERATIONS.
004800*-----------------------------------------------------------------
004810* WLT0014 - JLIM   - 21/02/2005 - WALLET PHASE 2 - PIR 3311
004820*                   - MOVED THE DUPLICATE-TXN-ID CHECK (CALL
004830*                     WALVLDGR, NEW XCTL "D") AHEAD OF THE WALLET
004840*                     FETCH.  A REPLAYED REQUEST FOR A WALLET ID
004850*                     NOT YET ON FILE WAS AUTO-CREATING THAT
004860*                     WALLET AT ZERO BALANCE VIA WALVWALT BEFORE
004870*                     THE DUPLICATE WAS CAUGHT, LEAVING A PHANTOM
004880*                     ENTRY ON THE MASTER EVEN THOUGH THE POSTING
004890*                     WAS CORRECTLY REJECTED - RAISED BY OPERATIONS.
004895*-----------------------------------------------------------------
004896* WLT0017 - JLIM   - 12/09/2007 - PIR 3419 - ADDED WK-N-INPUT-RECNO
004897*                     SO A READ FAILURE ON WALREQF NAMES THE INPUT
004898*                     RECORD NUMBER ON THE CONSOLE, NOT JUST STATUS.
004899*-----------------------------------------------------------------
004900*
005000 ENVIRONMENT DIVISION.
005100*********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005600                  UPSI-0     IS WK-SW-RERUN-FLAG.
005700
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT WALREQF ASSIGN TO WALREQF
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS  IS WK-C-FILE-STATUS.
006300
006400     SELECT WALRSLT ASSIGN TO WALRSLT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS  IS WK-C-FILE-STATUS.
006700
006800***************
006900 DATA DIVISION.
007000***************
007100 FILE SECTION.
007200**************
007300 FD  WALREQF
007400     LABEL RECORDS ARE OMITTED
007500     DATA RECORD IS WAL-REQ-RECORD.
007600 01  WAL-REQ-RECORD-FD                  PIC X(150).
007700
007800 FD  WALRSLT
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WAL-RSLT-LINE-FD.
008100 01  WAL-RSLT-LINE-FD                   PIC X(80).
008200
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                          PIC X(24)        VALUE
008600     "** PROGRAM WALVPOST **".
008700
008800* ------------------ PROGRAM WORKING STORAGE -------------------*
008900 01  WK-C-COMMON.
009000     COPY WALCOMN.
009100
009200     COPY WALREQL.
009300     COPY WALRSLT.
009400
009500 01  WK-C-WORK-AREA.
009600     05  WK-C-END-OF-REQUESTS        PIC X(01) VALUE "N".
009700         88  WK-C-NO-MORE-REQUESTS         VALUE "Y".
009800     05  WK-C-WALLET-FOUND           PIC X(01) VALUE "N".
009900         88  WK-C-WALLET-WAS-FOUND         VALUE "Y".
010000     05  WK-C-REQUEST-OK             PIC X(01) VALUE "N".
010100         88  WK-C-REQUEST-IS-OK            VALUE "Y".
010200
010300*    RUN COUNTS FOR THE OPERATIONS JOB LOG
010400 01  WK-N-COUNTERS.
010500     05  WK-N-REQUESTS-READ          PIC S9(08) COMP VALUE ZERO.
010600     05  WK-N-REQUESTS-POSTED        PIC S9(08) COMP VALUE ZERO.
010700     05  WK-N-REQUESTS-REJECTED      PIC S9(08) COMP VALUE ZERO.
010800     05  WK-N-REQUESTS-INQUIRED      PIC S9(08) COMP VALUE ZERO.
010900
011000*    ALTERNATE VIEW OF THE COUNTERS BLOCK USED WHEN THE FOUR
011100*    COUNTS ARE MOVED AS A GROUP TO THE JOB-LOG DISPLAY LINE
011200*    RATHER THAN ONE AT A TIME
011300 01  WK-N-COUNTERS-VIEW REDEFINES WK-N-COUNTERS.
011400     05  WK-N-COUNTERS-FIRST-PAIR    PIC S9(08) COMP OCCURS 2.
011500     05  WK-N-COUNTERS-LAST-PAIR     PIC S9(08) COMP OCCURS 2.
011550
011560*    INPUT RECORD NUMBER OF THE REQUEST LAST READ FROM WALREQF -
011570*    NAMED ON THE CONSOLE IF THE READ FAILS - SEE WLT0017
011580 77  WK-N-INPUT-RECNO            PIC S9(08) COMP VALUE ZERO.
011600
011700*    WORKING COPY OF THE BALANCE CARRIED BETWEEN THE WALVWALT
011800*    AND WALVLDGR CALLS FOR THE ONE REQUEST NOW IN PROGRESS
011900 01  WK-C-CUR-BALANCE                PIC S9(17)V9(2) COMP-3.
012000 01  WK-C-CUR-BALANCE-VIEW REDEFINES WK-C-CUR-BALANCE.
012100     05  FILLER                      PIC X(09).
012200     05  WK-C-CUR-BALANCE-LAST-BYTE  PIC X(01).
012210
012220*    ALTERNATE VIEW OF THE RUN DATE ACCEPTED AT A000-INITIALISE -
012230*    CARRIED ON THE JOB LOG DISPLAY LINE ONLY
012240 01  WK-C-RUN-DATE                   PIC 9(06) VALUE ZERO.
012250 01  WK-C-RUN-DATE-VIEW REDEFINES WK-C-RUN-DATE.
012260     05  WK-C-RUN-DATE-YY            PIC 9(02).
012270     05  WK-C-RUN-DATE-MM            PIC 9(02).
012280     05  WK-C-RUN-DATE-DD            PIC 9(02).
012300
012400*    LINKAGE COPIES PASSED DOWN TO THE THREE CALLED ROUTINES -
012500*    HELD IN WORKING-STORAGE SO THEY SURVIVE BETWEEN CALLS
012600 01  WK-C-EDIT-LINK.
012700     COPY WALEDTL.
012800 01  WK-C-WALT-LINK.
012900     COPY WALWLNK.
013000 01  WK-C-LDGR-LINK.
013100     COPY WALLLNK.
013200
013300 EJECT
013400***************************
013500 PROCEDURE DIVISION.
013600***************************
013700 MAIN-MODULE.
013800     PERFORM A000-INITIALISE
013900        THRU A099-INITIALISE-EX.
014000
014100     PERFORM B000-PROCESS-REQUESTS
014200        THRU B099-PROCESS-REQUESTS-EX
014300        UNTIL WK-C-NO-MORE-REQUESTS.
014400
014500     PERFORM Y000-FINALISE-RUN
014600        THRU Y099-FINALISE-RUN-EX.
014700
014800     STOP RUN.
014900
015000*----------------------------------------------------------------*
015100 A000-INITIALISE.
015200*----------------------------------------------------------------*
015210     IF WK-SW-RERUN-FLAG
015220        DISPLAY "WALVPOST - UPSI-0 IS ON - THIS IS A RERUN".
015230
015240     ACCEPT WK-C-RUN-DATE FROM DATE.
015300     OPEN INPUT  WALREQF.
015400     IF NOT WK-C-SUCCESSFUL
015500        DISPLAY "WALVPOST - OPEN FILE ERROR - WALREQF"
015600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
015700        GO TO Y900-ABNORMAL-TERMINATION.
015800
015900     OPEN OUTPUT WALRSLT.
016000     IF NOT WK-C-SUCCESSFUL
016100        DISPLAY "WALVPOST - OPEN FILE ERROR - WALRSLT"
016200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016300        GO TO Y900-ABNORMAL-TERMINATION.
016400
016500     PERFORM A010-READ-NEXT-REQUEST
016600        THRU A019-READ-NEXT-REQUEST-EX.
016700
016800 A099-INITIALISE-EX.
016900 EXIT.
017000
017100*----------------------------------------------------------------*
017200 A010-READ-NEXT-REQUEST.
017300*----------------------------------------------------------------*
017400     READ WALREQF INTO REQ-REC.
017500     IF WK-C-END-OF-FILE
017600        SET WK-C-NO-MORE-REQUESTS TO TRUE
017700        GO TO A019-READ-NEXT-REQUEST-EX.
017800
017900     ADD 1 TO WK-N-INPUT-RECNO.
018000     IF NOT WK-C-SUCCESSFUL
018100        DISPLAY "WALVPOST - READ FILE ERROR - WALREQF"
018150        DISPLAY "INPUT RECORD NUMBER IS " WK-N-INPUT-RECNO
018200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300        SET WK-C-NO-MORE-REQUESTS TO TRUE
018350        GO TO A019-READ-NEXT-REQUEST-EX.
018500     ADD 1 TO WK-N-REQUESTS-READ.
018600
018700 A019-READ-NEXT-REQUEST-EX.
018800 EXIT.
018900
019000*----------------------------------------------------------------*
019100 B000-PROCESS-REQUESTS.
019200*----------------------------------------------------------------*
019300     MOVE SPACES              TO WAL-RSLT-LINE.
019400     MOVE REQ-WAL-ID          TO RSL-WAL-ID.
019500     MOVE REQ-TXN-ID          TO RSL-TXN-ID.
019600     MOVE REQ-ACTION          TO RSL-ACTION.
019700     MOVE REQ-AMOUNT          TO RSL-AMOUNT.
019800     MOVE ZERO                TO RSL-BALANCE.
019900     SET WK-C-REQUEST-IS-OK   TO TRUE.
020000
020100     PERFORM C100-EDIT-REQUEST
020200        THRU C199-EDIT-REQUEST-EX.
020210
020220     IF WK-C-REQUEST-IS-OK
020230           AND REQ-ACTION NOT = "B"
020240        PERFORM C150-CHECK-DUPLICATE
020250           THRU C159-CHECK-DUPLICATE-EX.
020300
020400     IF WK-C-REQUEST-IS-OK
020500        PERFORM C200-FETCH-WALLET
020600           THRU C299-FETCH-WALLET-EX.
020700
020800     IF WK-C-REQUEST-IS-OK
020900           AND REQ-ACTION = "B"
021000        MOVE WK-C-CUR-BALANCE TO RSL-BALANCE
021100        MOVE "PST"            TO RSL-STATUS
021200        ADD 1 TO WK-N-REQUESTS-INQUIRED
021300        GO TO B090-WRITE-RESULT.
021400
021500     IF WK-C-REQUEST-IS-OK
021600        PERFORM C300-POST-LEDGER
021700           THRU C399-POST-LEDGER-EX.
021800
021900 B090-WRITE-RESULT.
022000     WRITE WAL-RSLT-LINE-FD FROM WAL-RSLT-LINE.
022100
022200     PERFORM A010-READ-NEXT-REQUEST
022300        THRU A019-READ-NEXT-REQUEST-EX.
022400
022500 B099-PROCESS-REQUESTS-EX.
022600 EXIT.
022700
022800*----------------------------------------------------------------*
022900 C100-EDIT-REQUEST.
023000*----------------------------------------------------------------*
023100     MOVE REQ-ACTION          TO WK-C-EDIT-ACTION.
023200     MOVE REQ-AMOUNT          TO WK-C-EDIT-AMOUNT.
023300     MOVE REQ-TXN-ID          TO WK-C-EDIT-TXN-ID.
023400
023500     CALL "WALVEDIT" USING WK-C-EDIT-RECORD.
023600
023700     IF WK-C-EDIT-IS-INVALID
023800        SET WK-C-REQUEST-IS-OK  TO FALSE
023900        SET WK-C-REASON-INV     TO TRUE
024000        MOVE "INV"              TO RSL-STATUS
024100        ADD 1 TO WK-N-REQUESTS-REJECTED.
024200
024300 C199-EDIT-REQUEST-EX.
024400 EXIT.
024500
024510*----------------------------------------------------------------*
024520 C150-CHECK-DUPLICATE.
024530*----------------------------------------------------------------*
024540*    WLT0014 - IDEMPOTENCY CHECK AHEAD OF THE WALLET FETCH BELOW -
024550*    A REPLAYED REQUEST MUST NEVER REACH WALVWALT, OR A WALLET
024560*    THAT DOES NOT YET EXIST WOULD BE AUTO-CREATED FOR A POSTING
024570*    THAT IS ABOUT TO BE REJECTED AS A DUPLICATE.
024580     MOVE "D"                 TO WK-C-LDGR-XCTL.
024590     MOVE REQ-WAL-ID          TO WK-C-LDGR-WAL-ID.
024600     MOVE REQ-TXN-ID          TO WK-C-LDGR-TXN-ID.
024610
024620     CALL "WALVLDGR" USING WK-C-LDGR-RECORD.
024630
024640     IF WK-C-LDGR-IS-DUP
024650        SET WK-C-REQUEST-IS-OK  TO FALSE
024660        SET WK-C-REASON-DUP     TO TRUE
024670        MOVE "DUP"              TO RSL-STATUS
024680        ADD 1 TO WK-N-REQUESTS-REJECTED.
024690
024700 C159-CHECK-DUPLICATE-EX.
024710 EXIT.
024720
024730*----------------------------------------------------------------*
024740 C200-FETCH-WALLET.
024800*----------------------------------------------------------------*
024900     MOVE "G"                 TO WK-C-WALT-XCTL.
025000     MOVE REQ-ACTION          TO WK-C-WALT-REQ-ACTION.
025100     MOVE REQ-WAL-ID          TO WK-C-WALT-WAL-ID.
025200
025300     CALL "WALVWALT" USING WK-C-WALT-RECORD.
025400
025500     IF WK-C-WALT-NOT-FOUND
025600        SET WK-C-REQUEST-IS-OK  TO FALSE
025700        SET WK-C-REASON-NWF     TO TRUE
025800        MOVE "NWF"              TO RSL-STATUS
025900        ADD 1 TO WK-N-REQUESTS-REJECTED
026000        GO TO C299-FETCH-WALLET-EX.
026100
026200     MOVE WK-C-WALT-BALANCE   TO WK-C-CUR-BALANCE.
026300
026400 C299-FETCH-WALLET-EX.
026500 EXIT.
026600
026700*----------------------------------------------------------------*
026800 C300-POST-LEDGER.
026900*----------------------------------------------------------------*
027000     MOVE "P"                 TO WK-C-LDGR-XCTL.
027100     MOVE REQ-WAL-ID          TO WK-C-LDGR-WAL-ID.
027200     MOVE REQ-TXN-ID          TO WK-C-LDGR-TXN-ID.
027300     MOVE REQ-ACTION          TO WK-C-LDGR-TYPE.
027400     MOVE REQ-AMOUNT          TO WK-C-LDGR-AMOUNT.
027500     MOVE WK-C-CUR-BALANCE    TO WK-C-LDGR-CUR-BALANCE.
027600     MOVE REQ-DATE            TO WK-C-LDGR-DATE.
027700     MOVE REQ-TIME            TO WK-C-LDGR-TIME.
027800
027900     CALL "WALVLDGR" USING WK-C-LDGR-RECORD.
028000
028100     IF WK-C-LDGR-IS-DUP
028200        SET WK-C-REASON-DUP     TO TRUE
028300        MOVE "DUP"              TO RSL-STATUS
028400        ADD 1 TO WK-N-REQUESTS-REJECTED
028500        GO TO C399-POST-LEDGER-EX.
028600
028700     IF WK-C-LDGR-IS-NSF
028800        SET WK-C-REASON-NSF     TO TRUE
028900        MOVE "NSF"              TO RSL-STATUS
029000        ADD 1 TO WK-N-REQUESTS-REJECTED
029100        GO TO C399-POST-LEDGER-EX.
029200
029300*    POSTING ACCEPTED - UPDATE THE WALLET MASTER TABLE TO THE
029400*    BALANCE RETURNED BY WALVLDGR
029500     MOVE "U"                 TO WK-C-WALT-XCTL.
029600     MOVE REQ-WAL-ID          TO WK-C-WALT-WAL-ID.
029700     MOVE WK-C-LDGR-CUR-BALANCE TO WK-C-WALT-NEW-BALANCE.
029800     CALL "WALVWALT" USING WK-C-WALT-RECORD.
029900
030000     MOVE "PST"               TO RSL-STATUS.
030100     MOVE WK-C-LDGR-CUR-BALANCE TO RSL-BALANCE.
030200     ADD 1 TO WK-N-REQUESTS-POSTED.
030300
030400 C399-POST-LEDGER-EX.
030500 EXIT.
030600
030700*----------------------------------------------------------------*
030800 Y000-FINALISE-RUN.
030900*----------------------------------------------------------------*
031000     MOVE "X"                 TO WK-C-WALT-XCTL.
031100     CALL "WALVWALT" USING WK-C-WALT-RECORD.
031200
031300     MOVE "X"                 TO WK-C-LDGR-XCTL.
031400     CALL "WALVLDGR" USING WK-C-LDGR-RECORD.
031500
031600     CLOSE WALREQF.
031700     CLOSE WALRSLT.
031800
031810     DISPLAY "WALVPOST - RUN DATE (YYMMDD) - " WK-C-RUN-DATE.
031900     DISPLAY "WALVPOST - REQUESTS READ     - " WK-N-REQUESTS-READ.
032000     DISPLAY "WALVPOST - REQUESTS POSTED    - "
032100              WK-N-REQUESTS-POSTED.
032200     DISPLAY "WALVPOST - REQUESTS INQUIRED  - "
032300              WK-N-REQUESTS-INQUIRED.
032400     DISPLAY "WALVPOST - REQUESTS REJECTED  - "
032500              WK-N-REQUESTS-REJECTED.
032600
032700 Y099-FINALISE-RUN-EX.
032800 EXIT.
032900
033000*----------------------------------------------------------------*
033100 Y900-ABNORMAL-TERMINATION.
033200*----------------------------------------------------------------*
033300     DISPLAY "WALVPOST - RUN ABENDED - SEE PRECEDING MESSAGE".
033400     STOP RUN.
033500******************************************************************
033600************** END OF PROGRAM SOURCE -  WALVPOST ***************
033700******************************************************************
