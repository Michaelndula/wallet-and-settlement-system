000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WALVLDGR.
000300 AUTHOR.         J LIM.
000400 INSTALLATION.   WALLET SETTLEMENT UNIT.
000500 DATE-WRITTEN.   14 MAY 1991.
000600 DATE-COMPILED.
000700 SECURITY.       CONFIDENTIAL.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO IDEMPOTENCY-CHECK AND
001100*              FUNDS-CHECK ONE WALLET POSTING, AND TO APPEND THE
001200*              ACCEPTED POSTING TO THE TRANSACTION LEDGER
001300*              (WALTXNL).  THE LEDGER IS RE-READ INTO A TABLE OF
001400*              SEEN TRANSACTION IDS ON THE FIRST CALL OF THE RUN
001500*              SO A REPEAT SUBMISSION OF THE SAME TXN ID - EVEN
001600*              FROM AN EARLIER RUN - IS CAUGHT.
001700*
001800*    RETURN STATUS (WK-C-LDGR-REASON) :
001900*    PST - POSTING ACCEPTED AND APPENDED TO THE LEDGER
002000*    DUP - TXN ID ALREADY ON THE LEDGER - POSTING IGNORED
002100*    NSF - CONSUME WOULD TAKE THE WALLET BELOW ZERO - REJECTED
002200*
002300*=================================================================
002400* HISTORY OF MODIFICATION:
002500*=================================================================
002600* WLT0001 - JLIM   - 14/05/1991 - WALLET SETTLEMENT PROJECT
002700*                   - INITIAL VERSION.
002800*-----------------------------------------------------------------
002900* WLT0003 - RTAN   - 08/07/1993 - WALLET PHASE 1 - PIR 2245
003000*                   - ADD THE DUPLICATE TXN ID TABLE SO A REPLAYED
003100*                     REQUEST FROM A PRIOR RUN IS ALSO CAUGHT, NOT
003200*                     JUST DUPLICATES WITHIN THE CURRENT FILE.
003300*-----------------------------------------------------------------
003400* WLT0005 - KSNG   - 18/09/1998 - YEAR 2000 COMPLIANCE REVIEW
003500*                   - WK-C-LDGR-DATE ALREADY CCYYMMDD - NO CHANGE.
003600*-----------------------------------------------------------------
003700* WLT0009 - JLIM   - 11/03/2002 - WALLET PHASE 2 - PIR 3071
003800*                   - RAISED WK-N-MAX-LEDGER FROM 2000 TO 8000 TO
003900*                     COVER THE MERCHANT VOLUME FORECAST.
004000*-----------------------------------------------------------------
004050* WLT0014 - JLIM   - 21/02/2005 - WALLET PHASE 2 - PIR 3311
004060*                   - ADDED XCTL "D" - A DUPLICATE-CHECK-ONLY PASS
004070*                     WITH NO LEDGER APPEND, CALLED BY WALVPOST
004080*                     AHEAD OF THE WALLET FETCH SO A DUPLICATE
004090*                     REQUEST NO LONGER AUTO-CREATES A WALLET
004095*                     BEFORE BEING REJECTED.
004096*-----------------------------------------------------------------
004100*
004200 ENVIRONMENT DIVISION.
004300*********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT WALTXNL ASSIGN TO WALTXNL
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS  IS WK-C-FILE-STATUS.
005400
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  WALTXNL
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WAL-TXNL-RECORD.
006300 01  WAL-TXNL-RECORD-FD                PIC X(150).
006400
006500 WORKING-STORAGE SECTION.
006600*************************
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM WALVLDGR **".
006900
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 01  WK-C-COMMON.
007200     COPY WALCOMN.
007300
007400     COPY WALTXNL.
007500
007600 01  WK-C-WORK-AREA.
007700     05  FIRST-TIME                  PIC X(01) VALUE "Y".
007800     05  WK-C-TAB-HIT                PIC X(01) VALUE "N".
007900     05  WK-C-LDGR-OPEN-SW           PIC X(01) VALUE "N".
008000         88  WK-C-LDGR-IS-OPEN              VALUE "Y".
008100
008200*    DUPLICATE-CHECK TABLE - EVERY TXN ID EVER POSTED, LOADED
008300*    FROM WALTXNL ON THE FIRST CALL AND GROWN AS THIS RUN POSTS
008400 01  WK-N-MAX-LEDGER                 PIC S9(08) COMP VALUE 8000.
008500 01  WK-N-LEDGER-COUNT               PIC S9(08) COMP VALUE ZERO.
008600 77  WK-N-SUB                        PIC S9(08) COMP VALUE ZERO.
008700
008800 01  WK-T-LEDGER-TABLE.
008900     05  WK-T-LEDGER OCCURS 8000 TIMES
009000                     INDEXED BY WK-X-LEDGER.
009100         10  LT-TXN-ID               PIC X(30).
009200
009300*    ALTERNATE VIEW OF THE CURRENT BALANCE PASSED IN BY THE
009400*    CALLER - ISOLATES THE SIGN BYTE FOR THE NSF TEST WITHOUT AN
009500*    INTRINSIC FUNCTION
009600 01  WK-C-BALANCE-WORK                PIC S9(17)V9(2) COMP-3.
009700 01  WK-C-BALANCE-VIEW REDEFINES WK-C-BALANCE-WORK.
009800     05  FILLER                       PIC X(09).
009900     05  WK-C-BALANCE-LAST-BYTE       PIC X(01).
010000
010100*    ALTERNATE VIEW OF THE RESULTING BALANCE AFTER THIS POSTING
010200*    IS APPLIED - CARRIED FORWARD TO WK-C-LDGR-CUR-BALANCE ON
010300*    RETURN SO WALVPOST CAN LOG IT WITHOUT A SECOND CALL
010400 01  WK-C-RESULT-BAL-WORK             PIC S9(17)V9(2) COMP-3.
010500 01  WK-C-RESULT-BAL-VIEW REDEFINES WK-C-RESULT-BAL-WORK.
010600     05  FILLER                       PIC X(09).
010700     05  WK-C-RESULT-BAL-LAST-BYTE    PIC X(01).
010800
010810*    ALTERNATE VIEW OF THE LEDGER TABLE ENTRY COUNT USED BY THE
010820*    END-OF-RUN JOB LOG DISPLAY - EDITED WITH LEADING ZERO SUPPRESS
010830 01  WK-N-LEDGER-COUNT-DISP           PIC ZZZZZ,ZZ9.
010840 01  WK-N-LEDGER-COUNT-VIEW REDEFINES WK-N-LEDGER-COUNT-DISP.
010850     05  FILLER                       PIC X(07).
010860     05  WK-N-LEDGER-COUNT-UNITS      PIC X(01).
010900 EJECT
011000*****************
011100 LINKAGE SECTION.
011200*****************
011300        COPY WALLLNK.
011400
011500********************************************
011600 PROCEDURE DIVISION USING WK-C-LDGR-RECORD.
011700********************************************
011800 MAIN-MODULE.
011900     PERFORM A000-LOAD-LEDGER-TABLE
012000        THRU A099-LOAD-LEDGER-TABLE-EX.
012100
012200     EVALUATE WK-C-LDGR-XCTL
012250        WHEN "D"
012260           PERFORM B050-CHECK-DUPLICATE
012270              THRU B059-CHECK-DUPLICATE-EX
012300        WHEN "P"
012400           PERFORM B100-POST-TRANSACTION
012500              THRU B199-POST-TRANSACTION-EX
012600        WHEN "X"
012700           PERFORM B900-FINALISE-LEDGER
012800              THRU B999-FINALISE-LEDGER-EX
012900        WHEN OTHER
013000           CONTINUE
013100     END-EVALUATE.
013200
013300     EXIT PROGRAM.
013400
013500*----------------------------------------------------------------*
013600 A000-LOAD-LEDGER-TABLE.
013700*----------------------------------------------------------------*
013800     IF FIRST-TIME NOT = "Y"
013900        GO TO A099-LOAD-LEDGER-TABLE-EX.
014000
014100     MOVE "N"                TO FIRST-TIME.
014200     MOVE ZERO               TO WK-N-LEDGER-COUNT.
014300
014400     OPEN INPUT WALTXNL.
014500     IF NOT WK-C-SUCCESSFUL
014600           AND WK-C-FILE-STATUS NOT = "35"
014700        DISPLAY "WALVLDGR - OPEN FILE ERROR - WALTXNL"
014800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
014900        GO TO A099-LOAD-LEDGER-TABLE-EX.
015000
015100     IF NOT WK-C-SUCCESSFUL
015200        GO TO A099-LOAD-LEDGER-TABLE-EX.
015300
015400 A010-READ-LEDGER.
015500     READ WALTXNL INTO TXN-REC.
015600     IF WK-C-END-OF-FILE
015700        GO TO A020-CLOSE-LEDGER.
015800
015900     IF NOT WK-C-SUCCESSFUL
016000        DISPLAY "WALVLDGR - READ FILE ERROR - WALTXNL"
016100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016200        GO TO A020-CLOSE-LEDGER.
016300
016400     ADD 1 TO WK-N-LEDGER-COUNT.
016500     IF WK-N-LEDGER-COUNT > WK-N-MAX-LEDGER
016600        DISPLAY "WALVLDGR - LEDGER TABLE FULL - RAISE WLT0010"
016700        GO TO A020-CLOSE-LEDGER.
016800
016900     SET WK-X-LEDGER          TO WK-N-LEDGER-COUNT.
017000     MOVE TXN-ID              TO LT-TXN-ID (WK-X-LEDGER).
017100     GO TO A010-READ-LEDGER.
017200
017300 A020-CLOSE-LEDGER.
017400     CLOSE WALTXNL.
017500
017600 A099-LOAD-LEDGER-TABLE-EX.
017700 EXIT.
017800
017810*----------------------------------------------------------------*
017820 B050-CHECK-DUPLICATE.
017830*----------------------------------------------------------------*
017840*    IDEMPOTENCY CHECK ONLY - RAISED BY WLT0014 SO WALVPOST CAN
017850*    REJECT A REPLAYED TXN ID BEFORE WALVWALT EVER SEES THE
017860*    REQUEST.  NO TABLE ENTRY IS ADDED AND NO LEDGER RECORD IS
017870*    WRITTEN HERE - THAT STILL HAPPENS ON THE FOLLOW-UP "P" CALL.
017880     MOVE "N"                TO WK-C-TAB-HIT.
017885
017890     PERFORM B110-SEARCH-DUP
017900        THRU B119-SEARCH-DUP-EX
017910        VARYING WK-N-SUB FROM 1 BY 1
017920        UNTIL WK-N-SUB > WK-N-LEDGER-COUNT
017930           OR WK-C-TAB-HIT = "Y".
017940
017950     IF WK-C-TAB-HIT = "Y"
017960        SET WK-C-LDGR-IS-DUP    TO TRUE
017970     ELSE
017980        SET WK-C-LDGR-OK        TO TRUE.
017990
018000 B059-CHECK-DUPLICATE-EX.
018010 EXIT.
018020
018030*----------------------------------------------------------------*
018040 B100-POST-TRANSACTION.
018100*----------------------------------------------------------------*
018200     MOVE "N"                TO WK-C-TAB-HIT.
018300
018400     PERFORM B110-SEARCH-DUP
018500        THRU B119-SEARCH-DUP-EX
018600        VARYING WK-N-SUB FROM 1 BY 1
018700        UNTIL WK-N-SUB > WK-N-LEDGER-COUNT
018800           OR WK-C-TAB-HIT = "Y".
018900
019000     IF WK-C-TAB-HIT = "Y"
019100        SET WK-C-LDGR-IS-DUP    TO TRUE
019200        GO TO B199-POST-TRANSACTION-EX.
019300
019400     MOVE WK-C-LDGR-CUR-BALANCE TO WK-C-BALANCE-WORK.
019500     MOVE WK-C-BALANCE-WORK     TO WK-C-RESULT-BAL-WORK.
019600
019700     IF WK-C-LDGR-TYPE = "T"
019800        ADD WK-C-LDGR-AMOUNT TO WK-C-RESULT-BAL-WORK
019900     ELSE
020000        SUBTRACT WK-C-LDGR-AMOUNT FROM WK-C-RESULT-BAL-WORK.
020100
020200     IF WK-C-LDGR-TYPE = "C"
020300           AND WK-C-RESULT-BAL-WORK < 0
020400        SET WK-C-LDGR-IS-NSF   TO TRUE
020500        GO TO B199-POST-TRANSACTION-EX.
020600
020700     SET WK-C-LDGR-OK           TO TRUE.
020800     MOVE WK-C-RESULT-BAL-WORK  TO WK-C-LDGR-CUR-BALANCE.
020900
021000     PERFORM B150-APPEND-LEDGER-TABLE
021100        THRU B159-APPEND-LEDGER-TABLE-EX.
021200
021300     PERFORM B160-WRITE-LEDGER-RECORD
021400        THRU B169-WRITE-LEDGER-RECORD-EX.
021500
021600 B199-POST-TRANSACTION-EX.
021700 EXIT.
021800
021900*----------------------------------------------------------------*
022000 B110-SEARCH-DUP.
022100*----------------------------------------------------------------*
022200     SET WK-X-LEDGER TO WK-N-SUB.
022300     IF LT-TXN-ID (WK-X-LEDGER) = WK-C-LDGR-TXN-ID
022400        MOVE "Y"             TO WK-C-TAB-HIT.
022500
022600 B119-SEARCH-DUP-EX.
022700 EXIT.
022800
022900*----------------------------------------------------------------*
023000 B150-APPEND-LEDGER-TABLE.
023100*----------------------------------------------------------------*
023200     ADD 1 TO WK-N-LEDGER-COUNT.
023300     IF WK-N-LEDGER-COUNT > WK-N-MAX-LEDGER
023400        DISPLAY "WALVLDGR - LEDGER TABLE FULL - RAISE WLT0010"
023500        GO TO B159-APPEND-LEDGER-TABLE-EX.
023600
023700     SET WK-X-LEDGER TO WK-N-LEDGER-COUNT.
023800     MOVE WK-C-LDGR-TXN-ID TO LT-TXN-ID (WK-X-LEDGER).
023900
024000 B159-APPEND-LEDGER-TABLE-EX.
024100 EXIT.
024200
024300*----------------------------------------------------------------*
024400 B160-WRITE-LEDGER-RECORD.
024500*----------------------------------------------------------------*
024600     IF NOT WK-C-LDGR-IS-OPEN
024700        OPEN EXTEND WALTXNL
024800        IF NOT WK-C-SUCCESSFUL
024900              AND WK-C-FILE-STATUS = "35"
025000           OPEN OUTPUT WALTXNL
025100        END-IF
025200        SET WK-C-LDGR-IS-OPEN TO TRUE.
025300
025400     MOVE WK-C-LDGR-TXN-ID       TO TXN-ID.
025500     MOVE WK-C-LDGR-WAL-ID       TO TXN-WAL-ID.
025600     MOVE WK-C-LDGR-AMOUNT       TO TXN-AMOUNT.
025700     MOVE WK-C-LDGR-TYPE         TO TXN-TYPE.
025800     MOVE WK-C-LDGR-DATE         TO TXN-DATE.
025900     MOVE WK-C-LDGR-TIME         TO TXN-TIME.
026000     WRITE WAL-TXNL-RECORD-FD FROM WAL-TXNL-RECORD.
026100     IF NOT WK-C-SUCCESSFUL
026200        DISPLAY "WALVLDGR - WRITE FILE ERROR - WALTXNL"
026300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
026400
026500 B169-WRITE-LEDGER-RECORD-EX.
026600 EXIT.
026700
026800*----------------------------------------------------------------*
026900 B900-FINALISE-LEDGER.
027000*----------------------------------------------------------------*
027100     IF WK-C-LDGR-IS-OPEN
027200        CLOSE WALTXNL
027300        IF NOT WK-C-SUCCESSFUL
027400           DISPLAY "WALVLDGR - CLOSE FILE ERROR - WALTXNL"
027500           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600        END-IF.
027700
027800 B999-FINALISE-LEDGER-EX.
027900 EXIT.
028000******************************************************************
028100************** END OF PROGRAM SOURCE -  WALVLDGR ***************
028200******************************************************************
