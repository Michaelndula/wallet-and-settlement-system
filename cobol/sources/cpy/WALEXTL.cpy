000100*****************************************************************
000200* WALEXTL.cpybk
000300* EXTERNAL SETTLEMENT REPORT - CSV SUPPLIED BY THE PAYMENT
000400* PROVIDER FOR ONE BUSINESS DATE.  HEADER ROW PRESENT, FORMAT
000500* IS  transactionId,amount   (NO QUOTING, NO EMBEDDED COMMAS)
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* WLT0007 - JLIM    - 07/06/2004 - RECON PHASE 1 - INITIAL VERSION
001000*-----------------------------------------------------------------
001100* WLT0012 - KSNG    - 14/01/2005 - WALLET PHASE 2 - PIR 3260
001200*                    - WIDENED EXT-REC AND RESERVED THE PROVIDER,
001300*                      CURRENCY AND LOAD-STAMP FIELDS BELOW AHEAD
001400*                      OF THE MULTI-PROVIDER RECONCILIATION
001500*                      PROPOSAL.  SINGLE-PROVIDER FEED CONTINUES
001600*                      UNCHANGED.
001700*-----------------------------------------------------------------
001800
001900*    FD RECORD - ONE RAW CSV LINE (HEADER OR DATA)
002000 01  WAL-EXTL-LINE                      PIC X(100).
002100
002200*    WORKING RECORD - CSV LINE AFTER SPLITTING ON THE COMMA
002300 01  WAL-EXTL-SPLIT.
002400     05  WAL-EXTL-ID-TEXT               PIC X(30).
002500     05  WAL-EXTL-AMT-TEXT              PIC X(20).
002600     05  FILLER                         PIC X(50).
002700
002800*    PARSED EXTERNAL TRANSACTION - LOADED TO THE EXTERNAL TABLE
002900 01  EXT-REC.
003000     05  EXT-TXN-ID                     PIC X(30).
003100*                                TRANSACTION ID FROM EXTERNAL RPT
003200     05  EXT-AMOUNT                     PIC S9(17)V9(2) COMP-3.
003300*                                AMOUNT REPORTED EXTERNALLY
003400     05  EXT-ROW-NUM                    PIC 9(06) VALUE ZERO.
003500*                                LINE NUMBER WITHIN THE CSV -
003600*                                CARRIED FOR THE ANALYST WHEN
003700*                                TRACING A MISMATCH BACK TO SOURCE
003800     05  EXT-PROVIDER-CODE              PIC X(06) VALUE SPACES.
003900*                                RESERVED - SETTLEMENT PROVIDER
004000*                                IDENTIFIER - SINGLE-PROVIDER FEED
004100*                                TODAY, NOT SET BY ANY PROGRAM
004200     05  EXT-CCY-CODE                   PIC X(03) VALUE SPACES.
004300*                                RESERVED - MULTI-CURRENCY
004400*                                PROPOSAL (PIR 3104) - SHELVED
004500     05  EXT-LOAD-DATE                  PIC 9(08) VALUE ZERO.
004600*                                RESERVED - CCYYMMDD THIS ROW WAS
004700*                                LOADED TO THE EXTERNAL TABLE
004800     05  EXT-LOAD-TIME                  PIC 9(06) VALUE ZERO.
004900*                                RESERVED - HHMMSS THIS ROW WAS
005000*                                LOADED TO THE EXTERNAL TABLE
005100     05  FILLER                         PIC X(19).
005200
