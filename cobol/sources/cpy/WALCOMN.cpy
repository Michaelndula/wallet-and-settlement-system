000100*****************************************************************
000200* WALCOMN.cpybk
000300* COMMON WORK AREA - FILE STATUS TESTS AND POSTING REASON CODES
000400* SHARED BY ALL WALLET SETTLEMENT PROGRAMS (WALVxxxx / WALRRECN)
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WLT0001 - JLIM    - 14/05/1991 - WALLET SETTLEMENT PROJECT
000900*                    - INITIAL VERSION, LIFTED OUT OF WALVPOST
001000*                      SO ALL CALLED ROUTINES SHARE ONE COPY OF
001100*                      THE FILE STATUS 88-LEVELS.
001200*-----------------------------------------------------------------
001300* WLT0003 - RTAN    - 08/07/1993 - WALLET PHASE 1 - PIR 2245
001400*                    - ADD REASON CODE 88-LEVELS (DUP/NSF/NWF/INV)
001500*                      SO CALLERS CAN TEST INSTEAD OF COMPARING
001600*                      LITERALS.
001700*-----------------------------------------------------------------
001800* WLT0005 - KSNG    - 18/09/1998 - YEAR 2000 COMPLIANCE REVIEW
001900*                    - CONFIRMED WK-C-TODAY-YMD ALREADY CCYYMMDD
002000*                      (9(08)) - NO CHANGE REQUIRED.
002100*-----------------------------------------------------------------
002200* WLT0013 - JLIM    - 11/03/2002 - WALLET PHASE 2 - PIR 3071
002300*                    - NO LAYOUT CHANGE - REVIEWED FOR THE
002400*                      RECONCILIATION EXTENSION.
002500*-----------------------------------------------------------------
002600
002700     05  WK-C-FILE-STATUS           PIC X(02) VALUE "00".
002800         88  WK-C-SUCCESSFUL                  VALUE "00".
002900         88  WK-C-END-OF-FILE                 VALUE "10".
003000         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
003100         88  WK-C-DUPLICATE-KEY               VALUE "22".
003200
003300*    POSTING REASON CODE - SET BY THE CALLED VALIDATION ROUTINES
003400*    AND CARRIED THROUGH TO THE RESULTS FILE
003500     05  WK-C-REASON-CODE           PIC X(03) VALUE SPACES.
003600         88  WK-C-REASON-POSTED               VALUE "PST".
003700         88  WK-C-REASON-DUP                  VALUE "DUP".
003800         88  WK-C-REASON-NSF                  VALUE "NSF".
003900         88  WK-C-REASON-NWF                  VALUE "NWF".
004000         88  WK-C-REASON-INV                  VALUE "INV".
004100
004200     05  WK-C-TODAY-YMD              PIC 9(08) VALUE ZEROES.
004300     05  WK-N-SUB1                   PIC S9(08) COMP VALUE ZERO.
004400     05  WK-N-SUB2                   PIC S9(08) COMP VALUE ZERO.
