000100*****************************************************************
000200* WALLLNK.cpybk
000300* LINKAGE RECORD FOR CALL "WALVLDGR" - IDEMPOTENCY CHECK,
000400* INSUFFICIENT-FUNDS CHECK AND LEDGER APPEND
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* WLT0001 - JLIM    - 14/05/1991 - WALLET SETTLEMENT PROJECT
000900*                    - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* WLT0003 - RTAN    - 08/07/1993 - WALLET PHASE 1 - PIR 2245
001200*                    - RENAME WK-C-LDGR-STATUS TO WK-C-LDGR-REASON
001300*                      SO IT LINES UP WITH THE REASON CODES IN
001400*                      WALCOMN.
001500*-----------------------------------------------------------------
001550* WLT0014 - JLIM    - 21/02/2005 - WALLET PHASE 2 - PIR 3311
001560*                    - ADDED XCTL "D" (DUPLICATE CHECK ONLY, NO
001570*                      APPEND) SO WALVPOST CAN IDEMPOTENCY-CHECK
001580*                      A REQUEST BEFORE IT TOUCHES THE WALLET
001590*                      MASTER - SEE WALVPOST WLT0014.
001600*-----------------------------------------------------------------
001700 01  WK-C-LDGR-RECORD.
001800     05  WK-C-LDGR-INPUT.
001900         10  WK-C-LDGR-XCTL             PIC X(01).
001950*                                D=DUP-CHECK ONLY (NO APPEND)
002000*                                P=POST (CHECK+APPEND)  X=FINALISE
002100         10  WK-C-LDGR-WAL-ID           PIC 9(10).
002200         10  WK-C-LDGR-TXN-ID           PIC X(30).
002300         10  WK-C-LDGR-TYPE             PIC X(01).
002400*                                T=TOPUP  C=CONSUME
002500         10  WK-C-LDGR-AMOUNT           PIC S9(17)V9(2) COMP-3.
002600         10  WK-C-LDGR-CUR-BALANCE      PIC S9(17)V9(2) COMP-3.
002700*                                WALLET BALANCE BEFORE THIS POSTING
002800         10  WK-C-LDGR-DATE             PIC 9(08).
002900         10  WK-C-LDGR-TIME             PIC 9(06).
003000     05  WK-C-LDGR-OUTPUT.
003100         10  WK-C-LDGR-REASON           PIC X(03).
003200             88  WK-C-LDGR-OK                  VALUE "PST".
003300             88  WK-C-LDGR-IS-DUP               VALUE "DUP".
003400             88  WK-C-LDGR-IS-NSF               VALUE "NSF".
