000100*****************************************************************
000200* WALEDTL.cpybk
000300* LINKAGE RECORD FOR CALL "WALVEDIT" - FIELD VALIDATION OF ONE
000400* POSTING REQUEST (AMOUNT PRESENT/POSITIVE, TXN ID NON-BLANK)
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* WLT0001 - JLIM    - 14/05/1991 - WALLET SETTLEMENT PROJECT
000900*                    - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100
001200 01  WK-C-EDIT-RECORD.
001300     05  WK-C-EDIT-INPUT.
001400         10  WK-C-EDIT-ACTION           PIC X(01).
001500         10  WK-C-EDIT-AMOUNT           PIC S9(17)V9(2) COMP-3.
001600         10  WK-C-EDIT-TXN-ID           PIC X(30).
001700     05  WK-C-EDIT-OUTPUT.
001800         10  WK-C-EDIT-VALID            PIC X(01).
001900             88  WK-C-EDIT-IS-VALID            VALUE "Y".
002000             88  WK-C-EDIT-IS-INVALID          VALUE "N".
