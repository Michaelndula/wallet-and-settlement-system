000100*****************************************************************
000200* WALWALT.cpybk
000300* I-O FORMAT: WALLET-REC  FROM FILE WALWALT  OF LIBRARY WALLIB
000400* WALLET MASTER - ONE RECORD PER CUSTOMER WALLET, HELD IN THE
000500* WK-T-WALLET TABLE BY WALVWALT AND REWRITTEN AT END OF RUN
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* WLT0001 - JLIM    - 14/05/1991 - WALLET SETTLEMENT PROJECT
001000*                    - INITIAL VERSION.  30-BYTE RECORD - SEE
001100*                      WALLET-REC-R1 BELOW, RETAINED FOR THE
001200*                      ONE-OFF CONVERSION PROGRAM THAT RE-READS
001300*                      1991-1994 MICROFICHE-BACKED TAPE DUMPS.
001400*-----------------------------------------------------------------
001500* WLT0004 - RTAN    - 05/04/1994 - WALLET PHASE 1 - PIR 2389
001600*                    - ADD WAL-STATUS SO A WALLET CAN BE FROZEN
001700*                      WITHOUT REMOVING IT FROM THE MASTER FILE.
001800*                      (RESERVED - NOT YET SET BY ANY PROGRAM)
001900*-----------------------------------------------------------------
002000* WLT0005 - KSNG    - 18/09/1998 - YEAR 2000 COMPLIANCE REVIEW
002100*                    - CONFIRMED NO DATE FIELDS ON THIS RECORD -
002200*                      NO CHANGE REQUIRED.
002300*-----------------------------------------------------------------
002400* WLT0009 - JLIM    - 11/03/2002 - WALLET PHASE 2 - PIR 3071
002500*                    - RECORD WIDENED FROM 30 TO 120 BYTES.  ADDED
002600*                      OPEN-DATE, LAST-POSTING AUDIT FIELDS AND
002700*                      THE LAST-UPDATE USERID FOR THE OPERATIONS
002800*                      TRACE-BACK REQUEST RAISED AFTER THE MARCH
002900*                      BALANCE DISCREPANCY (PIR 3071).
003000*-----------------------------------------------------------------
003100* WLT0010 - RTAN    - 02/09/2002 - WALLET PHASE 2 - PIR 3104
003200*                    - RESERVED WAL-CCY-CODE, WAL-BRANCH-CODE AND
003300*                      WAL-CUST-REF AHEAD OF THE MULTI-CURRENCY /
003400*                      MULTI-BRANCH WALLET PROPOSAL.  PROPOSAL WAS
003500*                      SHELVED - FIELDS LEFT IN PLACE, UNUSED.
003600*-----------------------------------------------------------------
003700* WLT0012 - KSNG    - 14/01/2005 - WALLET PHASE 2 - PIR 3260
003800*                    - ADDED WAL-HOLD-AMOUNT AND WAL-PREV-BALANCE
003900*                      FOR THE (LATER DESCOPED) OVERDRAFT-HOLD
004000*                      FEATURE.  HOLD AMOUNT IS ALWAYS ZERO.
004100*-----------------------------------------------------------------
004200
004300 01  WAL-WALT-RECORD                    PIC X(130).
004400
004500*    ORIGINAL 1991 LAYOUT - 30 BYTES - KEPT FOR THE TAPE-DUMP
004600*    CONVERSION UTILITY ONLY.  DO NOT ADD FIELDS HERE.
004700 01  WALLET-REC-R1 REDEFINES WAL-WALT-RECORD.
004800     05  R1-WAL-ID                      PIC 9(10).
004900     05  R1-WAL-BALANCE                 PIC S9(17)V9(2) COMP-3.
005000     05  R1-WAL-STATUS                  PIC X(01).
005100     05  FILLER                         PIC X(09).
005200
005300*    NOTE (WLT0009) - WAL-OPEN-DATE, WAL-LAST-POST-DATE/TIME,
005310*    WAL-LAST-UPD-USER AND WAL-PREV-BALANCE WERE ADDED FOR THE
005320*    OPERATIONS AUDIT-TRAIL REQUEST RAISED AFTER PIR 3071 BUT
005330*    WALVWALT WAS NOT RE-LINKED TO CARRY REQ-DATE/REQ-TIME AT
005340*    THAT TIME - FIELDS REMAIN RESERVED, ZERO/SPACE-FILLED, UNTIL
005350*    THAT LINKAGE CHANGE IS FUNDED.
005400 01  WALLET-REC REDEFINES WAL-WALT-RECORD.
005450     05  WAL-ID                         PIC 9(10).
005500*                                WALLET IDENTIFIER - NUMERIC KEY
005600     05  WAL-BALANCE                    PIC S9(17)V9(2) COMP-3.
005700*                                CURRENT BALANCE - DEFAULT 0.00
005800     05  WAL-STATUS                     PIC X(01) VALUE "A".
005900         88  WAL-STATUS-ACTIVE                 VALUE "A".
006000         88  WAL-STATUS-FROZEN                 VALUE "F".
006100         88  WAL-STATUS-CLOSED                 VALUE "C".
006200     05  WAL-CCY-CODE                   PIC X(03) VALUE SPACES.
006300*                                RESERVED - MULTI-CURRENCY PROPOSAL
006400*                                (PIR 3104) - NEVER IMPLEMENTED
006500     05  WAL-BRANCH-CODE                PIC X(04) VALUE SPACES.
006600*                                RESERVED - MULTI-BRANCH PROPOSAL
006700*                                (PIR 3104) - NEVER IMPLEMENTED
006800     05  WAL-CUST-REF                   PIC X(15) VALUE SPACES.
006900*                                RESERVED - EXTERNAL CUSTOMER
007000*                                CROSS-REFERENCE NUMBER - NOT SET
007100*                                BY ANY CURRENT PROGRAM
007200     05  WAL-OPEN-DATE                  PIC 9(08) VALUE ZERO.
007300*                                CCYYMMDD THE WALLET WAS FIRST
007400*                                AUTO-CREATED BY WALVWALT
007500     05  WAL-LAST-POST-DATE             PIC 9(08) VALUE ZERO.
007600*                                CCYYMMDD OF THE LAST SUCCESSFUL
007700*                                POSTING AGAINST THIS WALLET
007800     05  WAL-LAST-POST-TIME             PIC 9(06) VALUE ZERO.
007900*                                HHMMSS OF THE LAST SUCCESSFUL
008000*                                POSTING AGAINST THIS WALLET
008100     05  WAL-LAST-UPD-USER              PIC X(08) VALUE SPACES.
008200*                                JOB/USERID THAT LAST REWROTE THE
008300*                                MASTER - RESERVED, SEE NOTE ABOVE
008400     05  WAL-PREV-BALANCE               PIC S9(17)V9(2) COMP-3
008500                                        VALUE ZERO.
008600*                                BALANCE BEFORE THE LAST POSTING -
008700*                                AUDIT TRAIL, NOT USED FOR CALC
008800     05  WAL-HOLD-AMOUNT                PIC S9(17)V9(2) COMP-3
008900                                        VALUE ZERO.
009000*                                RESERVED - OVERDRAFT-HOLD FEATURE
009100*                                (PIR 3260) - DESCOPED, ALWAYS 0
009200     05  WAL-RSN-CODE                   PIC X(03) VALUE SPACES.
009300         88  WAL-RSN-NONE                      VALUE SPACES.
009400*                                RESERVED - FREEZE/CLOSE REASON
009500*                                CODE - NOT SET BY ANY PROGRAM
009600     05  FILLER                         PIC X(34).
009700
