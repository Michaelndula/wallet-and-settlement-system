000100*****************************************************************
000200* WALWLNK.cpybk
000300* LINKAGE RECORD FOR CALL "WALVWALT" - WALLET MASTER TABLE
000400* LOOKUP, AUTO-CREATE-ON-TOPUP AND BALANCE UPDATE
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* WLT0001 - JLIM    - 14/05/1991 - WALLET SETTLEMENT PROJECT
000900*                    - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* WLT0004 - RTAN    - 05/04/1994 - WALLET PHASE 1 - PIR 2389
001200*                    - ADD WK-C-WALT-XCTL SO WALVPOST CAN TELL
001300*                      WALVWALT TO REWRITE THE MASTER FILE ON THE
001400*                      FINAL CALL OF THE RUN.
001500*-----------------------------------------------------------------
001600
001700 01  WK-C-WALT-RECORD.
001800     05  WK-C-WALT-INPUT.
001900         10  WK-C-WALT-XCTL             PIC X(01).
002000*                                G=GET  U=UPDATE  X=FINALISE-RUN
002100         10  WK-C-WALT-REQ-ACTION       PIC X(01).
002200*                                THE REQUEST ACTION - T/C/B - USED
002300*                                BY XCTL=G TO DECIDE AUTO-CREATE
002400         10  WK-C-WALT-WAL-ID           PIC 9(10).
002500         10  WK-C-WALT-NEW-BALANCE      PIC S9(17)V9(2) COMP-3.
002600*                                XCTL=U ONLY - BALANCE TO STORE
002700     05  WK-C-WALT-OUTPUT.
002800         10  WK-C-WALT-FOUND            PIC X(01).
002900             88  WK-C-WALT-IS-FOUND            VALUE "Y".
003000             88  WK-C-WALT-NOT-FOUND           VALUE "N".
003100         10  WK-C-WALT-BALANCE          PIC S9(17)V9(2) COMP-3.
