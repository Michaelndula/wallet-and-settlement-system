000100*****************************************************************
000200* WALRSUM.cpybk
000300* DAILY RECONCILIATION REPORT - SUMMARY COUNTS AND THE FOUR
000400* DETAIL-SECTION PRINT LINES BUILT BY WALRRECN
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* WLT0007 - JLIM    - 07/06/2004 - RECON PHASE 1 - INITIAL VERSION
000900*-----------------------------------------------------------------
001000
001100*    FD RECORD FOR WALRPT
001200 01  WAL-RPT-LINE                       PIC X(132).
001300
001400*    SUMMARY COUNTS ACCUMULATED OVER THE RUN
001500 01  RECON-SUMMARY.
001600     05  RPT-DATE                       PIC 9(08).
001700*                                BUSINESS DATE RECONCILED
001800     05  RPT-TOT-INTERNAL               PIC 9(07).
001900*                                COUNT OF INTERNAL TXNS FOR DATE
002000     05  RPT-TOT-EXTERNAL               PIC 9(07).
002100*                                COUNT OF EXTERNAL ROWS
002200     05  RPT-MATCHED-COUNT              PIC 9(07).
002300*                                IDS ON BOTH SIDES, EQUAL AMOUNTS
002400     05  RPT-MISMATCHED-COUNT           PIC 9(07).
002500*                                IDS ON BOTH SIDES, UNEQUAL AMTS
002600     05  RPT-MISSING-EXT-COUNT          PIC 9(07).
002700*                                INTERNAL IDS ABSENT EXTERNALLY
002800     05  RPT-MISSING-INT-COUNT          PIC 9(07).
002900*                                EXTERNAL IDS ABSENT INTERNALLY
003000
003100*    HEADER LINE - REPORT TITLE AND BUSINESS DATE
003200 01  WAL-RPT-HEADER-LINE.
003300     05  FILLER                         PIC X(20) VALUE
003400         "DAILY RECONCILIATION".
003500     05  FILLER                         PIC X(10) VALUE
003600         " REPORT - ".
003700     05  RHL-DATE                       PIC 9(08).
003800     05  FILLER                         PIC X(94) VALUE SPACES.
003900
004000*    SUMMARY LINE - ONE COUNT LABEL/VALUE PAIR PER LINE
004100 01  WAL-RPT-SUMMARY-LINE.
004200     05  RSM-LABEL                      PIC X(28).
004300     05  RSM-COUNT                      PIC Z(06)9.
004400     05  FILLER                         PIC X(97) VALUE SPACES.
004500
004600*    SECTION MATCHED - ID, AMOUNT, TYPE, WALLET ID
004700 01  WAL-RPT-MATCHED-LINE.
004800     05  RMT-TXN-ID                     PIC X(30).
004900     05  FILLER                         PIC X(02) VALUE SPACES.
005000     05  RMT-AMOUNT                     PIC -(17)9.99.
005100     05  FILLER                         PIC X(02) VALUE SPACES.
005200     05  RMT-TYPE                       PIC X(01).
005300     05  FILLER                         PIC X(02) VALUE SPACES.
005400     05  RMT-WAL-ID                     PIC Z(09)9.
005500     05  FILLER                         PIC X(50) VALUE SPACES.
005600
005700*    SECTION MISMATCHED - ID, INTERNAL AMOUNT, EXTERNAL AMOUNT
005800 01  WAL-RPT-MISMATCH-LINE.
005900     05  RMM-TXN-ID                     PIC X(30).
006000     05  FILLER                         PIC X(02) VALUE SPACES.
006100     05  RMM-INT-AMOUNT                 PIC -(17)9.99.
006200     05  FILLER                         PIC X(02) VALUE SPACES.
006300     05  RMM-EXT-AMOUNT                 PIC -(17)9.99.
006400     05  FILLER                         PIC X(41) VALUE SPACES.
006500
006600*    SECTION MISSING IN EXTERNAL - ID, AMOUNT, TYPE, WALLET ID
006700 01  WAL-RPT-MISSING-EXT-LINE.
006800     05  RME-TXN-ID                     PIC X(30).
006900     05  FILLER                         PIC X(02) VALUE SPACES.
007000     05  RME-AMOUNT                     PIC -(17)9.99.
007100     05  FILLER                         PIC X(02) VALUE SPACES.
007200     05  RME-TYPE                       PIC X(01).
007300     05  FILLER                         PIC X(02) VALUE SPACES.
007400     05  RME-WAL-ID                     PIC Z(09)9.
007500     05  FILLER                         PIC X(50) VALUE SPACES.
007600
007700*    SECTION MISSING IN INTERNAL - ID, EXTERNAL AMOUNT
007800 01  WAL-RPT-MISSING-INT-LINE.
007900     05  RMI-TXN-ID                     PIC X(30).
008000     05  FILLER                         PIC X(02) VALUE SPACES.
008100     05  RMI-EXT-AMOUNT                 PIC -(17)9.99.
008200     05  FILLER                         PIC X(65) VALUE SPACES.
