000100*****************************************************************
000200* WALRSLT.cpybk
000300* POSTING RESULTS / AUDIT LOG LINE - ONE LINE WRITTEN BY WALVPOST
000400* FOR EVERY REQUEST READ FROM WALREQF, WHETHER POSTED OR REJECTED
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*****************************************************************
000800* WLT0001 - JLIM    - 14/05/1991 - WALLET SETTLEMENT PROJECT
000900*                    - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* WLT0003 - RTAN    - 08/07/1993 - WALLET PHASE 1 - PIR 2245
001200*                    - ADD RSL-STATUS SO REJECTED REQUESTS SHOW
001300*                      THE REASON CODE INSTEAD OF BLANK.
001400*-----------------------------------------------------------------
001500
001600 01  WAL-RSLT-LINE.
001700     05  RSL-WAL-ID                     PIC Z(09)9.
001800     05  FILLER                         PIC X(02) VALUE SPACES.
001900     05  RSL-TXN-ID                     PIC X(30).
002000     05  FILLER                         PIC X(02) VALUE SPACES.
002100     05  RSL-ACTION                     PIC X(01).
002200     05  FILLER                         PIC X(02) VALUE SPACES.
002300     05  RSL-AMOUNT                     PIC -(17)9.99.
002400     05  FILLER                         PIC X(02) VALUE SPACES.
002500     05  RSL-STATUS                     PIC X(03).
002600*                                POSTED / DUP / NSF / NWF / INV
002700     05  FILLER                         PIC X(02) VALUE SPACES.
002800     05  RSL-BALANCE                    PIC -(17)9.99.
002900*                                RESULTING BALANCE ON SUCCESS OR
003000*                                ON A BALANCE-INQUIRY REQUEST
