000100*****************************************************************
000200* WALREQL.cpybk
000300* I-O FORMAT: REQ-REC  FROM FILE WALREQF  OF LIBRARY WALLIB
000400* WALLET POSTING REQUEST - ONE RECORD PER TOP-UP/CONSUME/BALANCE
000500* INQUIRY REQUEST SUBMITTED TO THE POSTING ENGINE (WALVPOST)
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* WLT0001 - JLIM    - 14/05/1991 - WALLET SETTLEMENT PROJECT
001000*                    - INITIAL VERSION.  80-BYTE RECORD - SEE
001100*                      REQ-REC-R1 BELOW, RETAINED FOR THE OLD
001200*                      BATCH SUBMISSION SCRIPTS STILL RUNNING ON
001300*                      A FEW MERCHANT SITES.
001400*-----------------------------------------------------------------
001500* WLT0002 - RTAN    - 30/09/1992 - WALLET PHASE 1 - PIR 2311
001600*                    - REQ-TXN-ID EXPANDED FROM X(18) TO X(30) TO
001700*                      HOLD THE PROVIDER'S FULL TRANSACTION ID.
001800*-----------------------------------------------------------------
001900* WLT0005 - KSNG    - 18/09/1998 - YEAR 2000 COMPLIANCE REVIEW
002000*                    - CONFIRMED REQ-DATE ALREADY CCYYMMDD - NO
002100*                      CHANGE REQUIRED.
002200*-----------------------------------------------------------------
002300* WLT0009 - JLIM    - 11/03/2002 - WALLET PHASE 2 - PIR 3071
002400*                    - RECORD WIDENED FROM 80 TO 150 BYTES.  ADDED
002500*                      REQ-CHANNEL-CODE AND REQ-CLIENT-REF AHEAD
002600*                      OF THE MERCHANT ONBOARDING FORECAST SO
002700*                      SOURCE SYSTEM COULD BE TRACED PER REQUEST.
002800*-----------------------------------------------------------------
002900* WLT0010 - RTAN    - 02/09/2002 - WALLET PHASE 2 - PIR 3104
003000*                    - RESERVED REQ-CCY-CODE AHEAD OF THE
003100*                      MULTI-CURRENCY WALLET PROPOSAL (SHELVED -
003200*                      SEE WALWALT.cpybk).  ALSO RESERVED
003300*                      REQ-SRC-SYSTEM AND REQ-PRIORITY.
003400*-----------------------------------------------------------------
003410* WLT0016 - JLIM    - 30/05/2007 - WALLET PHASE 2 - PIR 3402
003420*                    - R1-REQ-AMOUNT/REQ-AMOUNT CHANGED FROM COMP-3
003430*                      TO DISPLAY.  WALREQF IS LINE SEQUENTIAL - A
003440*                      PACKED FIELD IN THE PHYSICAL RECORD RISKED A
003450*                      PACKED BYTE VALUE LANDING ON A LINE-END BYTE
003460*                      AND TRUNCATING THE RECORD ON SOME MERCHANT
003470*                      SUBMISSION SCRIPTS' OUTPUT.  NOW ZONED, LIKE
003480*                      REQ-WAL-ID/REQ-DATE/REQ-TIME IN THIS RECORD.
003490*-----------------------------------------------------------------
003500
003600 01  WAL-REQ-RECORD                     PIC X(150).
003700
003800*    ORIGINAL 1991 LAYOUT - 80 BYTES - STILL PRODUCED BY THE
003900*    MERCHANT BATCH SUBMISSION SCRIPTS.  DO NOT ADD FIELDS HERE.
004000 01  REQ-REC-R1 REDEFINES WAL-REQ-RECORD.
004100     05  R1-REQ-WAL-ID                  PIC 9(10).
004200     05  R1-REQ-ACTION                  PIC X(01).
004300     05  R1-REQ-AMOUNT                  PIC S9(17)V9(2).
004400     05  R1-REQ-TXN-ID                  PIC X(30).
004500     05  R1-REQ-DATE                    PIC 9(08).
004600     05  R1-REQ-TIME                    PIC 9(06).
004650     05  FILLER                         PIC X(06).
004800
004900 01  REQ-REC REDEFINES WAL-REQ-RECORD.
005000     05  REQ-WAL-ID                     PIC 9(10).
005100*                                WALLET IDENTIFIER - TARGET WALLET
005200     05  REQ-ACTION                     PIC X(01).
005300*                                T=TOPUP  C=CONSUME  B=BAL ENQUIRY
005400     05  REQ-AMOUNT                     PIC S9(17)V9(2).
005410*                                ZONED, NOT COMP-3 - SEE WLT0016.
005500*                                REQUESTED AMOUNT
005600     05  REQ-TXN-ID                     PIC X(30).
005700*                                CLIENT-SUPPLIED TRANSACTION ID
005800     05  REQ-DATE                       PIC 9(08).
005900*                                BUSINESS DATE  CCYYMMDD
006000     05  REQ-TIME                       PIC 9(06).
006100*                                REQUEST TIME   HHMMSS
006200     05  REQ-CHANNEL-CODE               PIC X(04) VALUE SPACES.
006300*                                SUBMITTING CHANNEL - "BTCH" FOR
006400*                                EVERY REQUEST TODAY.  RESERVED
006500*                                FOR THE ON-LINE CHANNEL PROPOSAL.
006600     05  REQ-CLIENT-REF                 PIC X(20) VALUE SPACES.
006700*                                RESERVED - MERCHANT'S OWN
006800*                                REFERENCE NUMBER - NOT SET BY
006900*                                ANY CURRENT SUBMISSION SCRIPT
007000     05  REQ-CCY-CODE                   PIC X(03) VALUE SPACES.
007100*                                RESERVED - MULTI-CURRENCY
007200*                                PROPOSAL (PIR 3104) - SHELVED
007300     05  REQ-SRC-SYSTEM                 PIC X(08) VALUE SPACES.
007400*                                RESERVED - UPSTREAM SYSTEM ID
007500*                                FOR THE MULTI-PROVIDER PROPOSAL
007600     05  REQ-PRIORITY                   PIC X(01) VALUE SPACES.
007700         88  REQ-PRIORITY-NONE                 VALUE SPACES.
007800*                                RESERVED - QUEUE PRIORITY FLAG -
007900*                                NOT SET BY ANY CURRENT PROGRAM
008000     05  FILLER                         PIC X(40).
008100
