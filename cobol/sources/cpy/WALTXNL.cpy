000100*****************************************************************
000200* WALTXNL.cpybk
000300* I-O FORMAT: TXN-REC  FROM FILE WALTXNL  OF LIBRARY WALLIB
000400* INTERNAL TRANSACTION LEDGER - ONE RECORD PER SUCCESSFUL POSTING,
000500* APPENDED BY WALVLDGR, READ BACK BY WALRRECN FOR RECONCILIATION
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* WLT0001 - JLIM    - 14/05/1991 - WALLET SETTLEMENT PROJECT
001000*                    - INITIAL VERSION.  80-BYTE RECORD - SEE
001100*                      TXN-REC-R1 BELOW, RETAINED FOR THE
001200*                      1991-1994 LEDGER EXTRACT UTILITY.
001300*-----------------------------------------------------------------
001400* WLT0002 - RTAN    - 30/09/1992 - WALLET PHASE 1 - PIR 2311
001500*                    - TXN-ID EXPANDED FROM X(18) TO X(30) TO
001600*                      MATCH REQ-TXN-ID (SEE WALREQL AMENDMENT).
001700*-----------------------------------------------------------------
001800* WLT0005 - KSNG    - 18/09/1998 - YEAR 2000 COMPLIANCE REVIEW
001900*                    - CONFIRMED TXN-DATE ALREADY CCYYMMDD - NO
002000*                      CHANGE REQUIRED.
002100*-----------------------------------------------------------------
002200* WLT0007 - JLIM    - 07/06/2004 - RECON PHASE 1 - PIR 2508
002300*                    - NO LAYOUT CHANGE - NOTED HERE AS THIS FILE
002400*                      IS NOW ALSO READ BY WALRRECN FOR THE DAILY
002500*                      RECONCILIATION RUN.
002600*-----------------------------------------------------------------
002700* WLT0011 - JLIM    - 11/03/2002 - WALLET PHASE 2 - PIR 3071
002800*                    - RECORD WIDENED FROM 80 TO 150 BYTES.  ADDED
002900*                      TXN-CHANNEL-CODE, TXN-RESULT-CODE AND
003000*                      TXN-BALANCE-AFTER FOR THE OPERATIONS
003100*                      TRACE-BACK REQUEST RAISED WITH PIR 3071
003200*                      (SEE WALWALT.cpybk FOR THE SAME REQUEST).
003300*-----------------------------------------------------------------
003400* WLT0012 - KSNG    - 14/01/2005 - WALLET PHASE 2 - PIR 3260
003500*                    - RESERVED TXN-CCY-CODE AND TXN-HOLD-IND
003600*                      AHEAD OF THE (LATER DESCOPED) OVERDRAFT-
003700*                      HOLD FEATURE.  SEE WALWALT.cpybk.
003800*-----------------------------------------------------------------
003900
004000 01  WAL-TXNL-RECORD                    PIC X(150).
004100
004200*    ORIGINAL 1991 LAYOUT - 80 BYTES - KEPT FOR THE LEDGER
004300*    EXTRACT UTILITY ONLY.  DO NOT ADD FIELDS HERE.
004400 01  TXN-REC-R1 REDEFINES WAL-TXNL-RECORD.
004500     05  R1-TXN-ID                      PIC X(30).
004600     05  R1-TXN-WAL-ID                  PIC 9(10).
004700     05  R1-TXN-AMOUNT                  PIC S9(17)V9(2) COMP-3.
004800     05  R1-TXN-TYPE                    PIC X(01).
004900     05  R1-TXN-DATE                    PIC 9(08).
005000     05  R1-TXN-TIME                    PIC 9(06).
005100     05  FILLER                         PIC X(15).
005200
005300 01  TXN-REC REDEFINES WAL-TXNL-RECORD.
005400     05  TXN-ID                         PIC X(30).
005500*                                EXTERNAL/UNIQUE TRANSACTION ID
005600     05  TXN-WAL-ID                     PIC 9(10).
005700*                                WALLET THE POSTING APPLIED TO
005800     05  TXN-AMOUNT                     PIC S9(17)V9(2) COMP-3.
005900*                                POSTED AMOUNT - ALWAYS POSITIVE
006000     05  TXN-TYPE                       PIC X(01).
006100*                                T=TOPUP (CREDIT)  C=CONSUME (DEBIT)
006200     05  TXN-DATE                       PIC 9(08).
006300*                                BUSINESS DATE OF POSTING CCYYMMDD
006400     05  TXN-TIME                       PIC 9(06).
006500*                                TIME OF POSTING  HHMMSS
006600     05  TXN-CHANNEL-CODE               PIC X(04) VALUE SPACES.
006700*                                RESERVED - MIRRORS REQ-CHANNEL-
006800*                                CODE ON THE INBOUND REQUEST -
006900*                                NOT YET CARRIED THROUGH BY
007000*                                WALVLDGR
007100     05  TXN-RESULT-CODE                PIC X(03) VALUE "PST".
007200         88  TXN-RESULT-POSTED                 VALUE "PST".
007300*                                ALWAYS "PST" - ONLY SUCCESSFUL
007400*                                POSTINGS ARE EVER WRITTEN HERE.
007500*                                RESERVED FOR A POSSIBLE FUTURE
007600*                                REJECTED-TRANSACTION AUDIT COPY.
007700     05  TXN-BALANCE-AFTER              PIC S9(17)V9(2) COMP-3
007800                                        VALUE ZERO.
007900*                                RESERVED - WALLET BALANCE
008000*                                IMMEDIATELY AFTER THIS POSTING -
008100*                                NOT YET POPULATED BY WALVLDGR
008200     05  TXN-CCY-CODE                   PIC X(03) VALUE SPACES.
008300*                                RESERVED - MULTI-CURRENCY
008400*                                PROPOSAL (PIR 3104) - SHELVED
008500     05  TXN-HOLD-IND                   PIC X(01) VALUE "N".
008600         88  TXN-WAS-ON-HOLD                   VALUE "Y".
008700*                                RESERVED - OVERDRAFT-HOLD
008800*                                FEATURE (PIR 3260) - DESCOPED
008900     05  FILLER                         PIC X(64).
009000
